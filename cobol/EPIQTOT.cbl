000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  EPIQTOT.
000300       AUTHOR. P DRISCOLL.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 02/03/89.
000600       DATE-COMPILED. 02/03/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    ---------------------------------------------------------- *
001200*    020389 PXD  ORIGINAL CODING                                 *
001300*    091693 PXD  TICKET EPI-0041 - NO CHANGE, VACCINATION STORE  *
001400*                 IS NOT READ BY THIS PROGRAM                    *
001500*    091598 PXD  Y2K READINESS REVIEW - NO CHANGE REQUIRED       *
001600*    011524 PXD  TICKET EPI-0112 - RENAMED FROM OLD PATIENT-     *
001700*                 CHARGES NAMING (WAS TRMTSRCH) FOR THE EPIDEMIC *
001800*                 STATISTICS CONVERSION, RECORD LAYOUTS REPLACED *
001900*    020624 PXD  TICKET EPI-0130 - DROPPED THE OLD SORT/TRAILER  *
002000*                 STEP, THE STORE IS NOW READ DIRECT - THERE IS  *
002100*                 NO UPSTREAM SORT STEP TO BALANCE AGAINST       *
002150*    040324 JKR  TICKET EPI-0142 - SUMMARY LINE WORDING WAS OUT  *
002160*                 OF STEP WITH THE REPORTING SPEC, CHANGED FROM  *
002170*                 "TOTAL NEW CASES FOR" TO "TOTAL CASES IN"      *
002200******************************************************************
002300      *REMARKS.
002400      *
002500      *          THIS PROGRAM ACCUMULATES THE TOTAL NEW-CASES
002600      *          ACROSS ALL REPORT-DATES ON FILE FOR THE COUNTRY
002700      *          NAMED ON THE CONTROL CARD AND DISPLAYS THE RESULT
002800      *          AS A SINGLE SUMMARY LINE.  NO DETAIL REPORT IS
002900      *          PRODUCED BY THIS PROGRAM.
003000      *
003100******************************************************************
003200*
003300*              CONTROL CARD            -   CTLIN
003400*
003500*              DAILY-CASES STORE       -   CASESTOR
003600*
003700*              DUMP FILE               -   SYSOUT
003800*
003900******************************************************************
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER. IBM-390.
004300       OBJECT-COMPUTER. IBM-390.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM.
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT SYSOUT
004900           ASSIGN TO UT-S-SYSOUT
005000             ORGANIZATION IS SEQUENTIAL.
005100
005200           SELECT CTLIN
005300           ASSIGN TO UT-S-CTLIN
005400             ACCESS MODE IS SEQUENTIAL
005500             FILE STATUS IS OFCODE.
005600
005700           SELECT CASESTOR
005800           ASSIGN TO UT-S-CASESTOR
005900             ACCESS MODE IS SEQUENTIAL
006000             FILE STATUS IS OFCODE.
006100
006200       DATA DIVISION.
006300       FILE SECTION.
006400       FD  SYSOUT
006500           RECORDING MODE IS F
006600           LABEL RECORDS ARE STANDARD
006700           RECORD CONTAINS 130 CHARACTERS
006800           BLOCK CONTAINS 0 RECORDS
006900           DATA RECORD IS SYSOUT-REC.
007000       01  SYSOUT-REC                      PIC X(130).
007100
007200       FD  CTLIN
007300           RECORDING MODE IS F
007400           LABEL RECORDS ARE STANDARD
007500           RECORD CONTAINS 80 CHARACTERS
007600           BLOCK CONTAINS 0 RECORDS
007700           DATA RECORD IS CTLIN-REC.
007800       01  CTLIN-REC                       PIC X(80).
007900
008000       FD  CASESTOR
008100           RECORDING MODE IS F
008200           LABEL RECORDS ARE STANDARD
008300           RECORD CONTAINS 90 CHARACTERS
008400           BLOCK CONTAINS 0 RECORDS
008500           DATA RECORD IS CASESTOR-REC.
008600       01  CASESTOR-REC                    PIC X(90).
008700
008800       WORKING-STORAGE SECTION.
008900
009000       01  FILE-STATUS-CODES.
009100           05  OFCODE                      PIC X(2).
009200               88  CODE-WRITE                VALUE SPACES.
009300
009400       COPY CTLCARD.
009500       COPY CASEREC.
009600       COPY ABENDREC.
009700
009800******************************************************************
009900*    RUN-DATE WORK AREA -- FOR THE BEGIN/END JOB BANNER ONLY
010000******************************************************************
010100       01  WS-RUN-DATE-FIELDS.
010200           05  WS-RUN-YY                   PIC 9(02).
010300           05  WS-RUN-MM                   PIC 9(02).
010400           05  WS-RUN-DD                   PIC 9(02).
010500       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-FIELDS
010600                                   PIC 9(06).
010650
010670       77  MORE-DATA-SW                PIC X(01) VALUE "Y".
010680           88  NO-MORE-DATA              VALUE "N".
010700
010800******************************************************************
010900*    R10 - COMMA-EDITED TOTAL FOR THE SUMMARY LINE                *
011000******************************************************************
011100       01  WS-TOTAL-CASES-MSG.
011200           05  WS-TOTAL-CASES-EDIT         PIC ZZZ,ZZZ,ZZZ,ZZ9.
011300       01  WS-TOTAL-CASES-MSG-R REDEFINES WS-TOTAL-CASES-MSG
011400                                   PIC X(15).
011500
011600       01  COUNTERS-AND-ACCUMULATORS.
011700           05  RECORDS-READ                PIC 9(7) COMP.
011800           05  RECORDS-MATCHED             PIC 9(7) COMP.
011900           05  WS-TOTAL-NEW-CASES          PIC S9(11) COMP.
012000       01  WS-COUNTERS-R REDEFINES COUNTERS-AND-ACCUMULATORS
012100                                   PIC X(16).
012200
012300       01  FLAGS-AND-SWITCHES.
012600           05  WS-FOUND-SW                 PIC X(01) VALUE "N".
012700               88  WS-COUNTRY-FOUND          VALUE "Y".
012800
012900       PROCEDURE DIVISION.
013000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013100           PERFORM 100-MAINLINE THRU 100-EXIT
013200                   UNTIL NO-MORE-DATA.
013300           PERFORM 999-CLEANUP THRU 999-EXIT.
013400           MOVE +0 TO RETURN-CODE.
013500           GOBACK.
013600
013700       000-HOUSEKEEPING.
013800           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013900           DISPLAY "******** BEGIN JOB EPIQTOT ********".
014000           ACCEPT WS-RUN-DATE-R FROM DATE.
014100           INITIALIZE COUNTERS-AND-ACCUMULATORS.
014200           OPEN INPUT CTLIN.
014300           READ CTLIN INTO CONTROL-CARD
014400               AT END GO TO 000-BAD-CTLIN
014500           END-READ.
014600           CLOSE CTLIN.
014700           OPEN OUTPUT SYSOUT.
014800           OPEN INPUT CASESTOR.
014900           PERFORM 900-READ-CASESTOR THRU 900-EXIT.
015000           GO TO 000-EXIT.
015100       000-BAD-CTLIN.
015200           CLOSE CTLIN.
015300           OPEN OUTPUT SYSOUT.
015400           MOVE "EMPTY CONTROL-CARD FILE" TO ABEND-REASON.
015500           GO TO 1000-ABEND-RTN.
015600       000-EXIT.
015700           EXIT.
015800
015900       100-MAINLINE.
016000           MOVE "100-MAINLINE" TO PARA-NAME.
016100           IF DC-COUNTRY-NAME = CC-COUNTRY-NAME
016200               ADD DC-NEW-CASES TO WS-TOTAL-NEW-CASES
016300               ADD +1 TO RECORDS-MATCHED
016400               SET WS-COUNTRY-FOUND TO TRUE.
016500           PERFORM 900-READ-CASESTOR THRU 900-EXIT.
016600       100-EXIT.
016700           EXIT.
016800
016900       900-READ-CASESTOR.
017000           READ CASESTOR INTO DAILY-CASES-RECORD
017100               AT END MOVE "N" TO MORE-DATA-SW
017200               GO TO 900-EXIT
017300           END-READ.
017400           ADD +1 TO RECORDS-READ.
017500       900-EXIT.
017600           EXIT.
017700
017800       999-CLEANUP.
017900           MOVE "999-CLEANUP" TO PARA-NAME.
018000           CLOSE CASESTOR.
018100           IF WS-COUNTRY-FOUND
018200               MOVE WS-TOTAL-NEW-CASES TO WS-TOTAL-CASES-EDIT
018300               DISPLAY "Total cases in " CC-COUNTRY-NAME
018400                  ": " WS-TOTAL-CASES-EDIT
018500           ELSE
018600               DISPLAY "No case data found for " CC-COUNTRY-NAME.
018700           CLOSE SYSOUT.
018800           DISPLAY "******** NORMAL END OF JOB EPIQTOT ********".
018900       999-EXIT.
019000           EXIT.
019100
019200       1000-ABEND-RTN.
019300           WRITE SYSOUT-REC FROM ABEND-REC.
019400           DISPLAY "*** ABNORMAL END OF JOB - EPIQTOT ***"
019500               UPON CONSOLE.
019600           DIVIDE ZERO-VAL INTO ONE-VAL.
