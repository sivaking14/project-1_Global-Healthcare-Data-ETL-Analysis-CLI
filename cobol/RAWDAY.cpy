000100******************************************************************
000200*    RAWDAY   --  RAW DAILY HEALTH-STATISTICS FEED RECORD         *
000300*                                                                 *
000400*    ONE RECORD PER COUNTRY PER REPORT-DATE, AS RECEIVED FROM     *
000500*    THE EPIDEMIC STATISTICS FEED.  COUNTS MAY ARRIVE BLANK OR    *
000600*    NON-NUMERIC WHEN THE SOURCE HAS NOT YET REPORTED A FIGURE;   *
000700*    THE REPORT-DATE MAY ALSO ARRIVE BLANK OR MIS-FORMED.         *
000800*    EPITRFM IS RESPONSIBLE FOR SCRUBBING BOTH BEFORE THE DAILY   *
000900*    CASES AND VACCINATION STORES EVER SEE A RECORD.              *
001000*                                                                 *
001100*    011524 PXD TICKET EPI-0112 - INITIAL LAYOUT                  *
001200******************************************************************
001300 01  RAW-DAILY-RECORD.
001400     05  RAW-COUNTRY-NAME                  PIC X(40).
001500     05  RAW-REPORT-DATE                   PIC X(10).
001600     05  RAW-TOTAL-CASES                   PIC X(12).
001700     05  RAW-NEW-CASES                     PIC X(09).
001800     05  RAW-TOTAL-DEATHS                  PIC X(12).
001900     05  RAW-NEW-DEATHS                    PIC X(09).
002000     05  RAW-TOTAL-VACCINATIONS            PIC X(12).
002100     05  RAW-PEOPLE-VACCINATED             PIC X(12).
002200     05  RAW-PEOPLE-FULLY-VACCINATED       PIC X(12).
002300     05  FILLER                            PIC X(14).
