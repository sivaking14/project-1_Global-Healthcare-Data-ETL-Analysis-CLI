000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  EPIDTVAL.
000400       AUTHOR. P DRISCOLL.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 01/15/89.
000700       DATE-COMPILED. 01/15/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*    CHANGE LOG                                                  *
001200*    ---------------------------------------------------------- *
001300*    011589 PXD  ORIGINAL CODING - CALENDAR-DATE VALIDATION      *
001400*                 SPLIT OUT OF EPITRFM SO IT COULD BE SHARED     *
001500*                 WITH A FUTURE VACCINATION-FEED EDIT STEP       *
001600*    032290 PXD  ADDED 1900-CENTURY WINDOW FOR 2-DIGIT FEEDS     *
001700*                 (REMOVED AGAIN 1999 - FEED IS 4-DIGIT NOW)     *
001800*    060691 PXD  CORRECTED FEB-29 TEST, WAS REJECTING VALID      *
001900*                 LEAP-YEAR DATES DIVISIBLE BY 400               *
002000*    091598 PXD  Y2K READINESS REVIEW - NO CHANGE REQUIRED,      *
002100*                 4-DIGIT YEAR WAS ALREADY IN USE.  SIGNED OFF.  *
002200*    042303 TLM  TICKET EPI-0098 - DASH POSITIONS WERE NOT       *
002300*                 BEING CHECKED, "19990101Z" WAS SLIPPING BY     *
002400*    110710 TLM  TICKET EPI-0104 - SUPPORT MONTHS WITH LEADING   *
002500*                 ZERO SUPPRESSED BY UPSTREAM FEED VENDOR        *
002600*    022217 JKR  TICKET EPI-0111 - NO FUNCTIONAL CHANGE, ADDED   *
002700*                 DAYS-IN-MONTH TABLE COMMENT BELOW FOR AUDIT    *
002750*    040324 JKR  TICKET EPI-0141 - RETURN-CD WAS SET TO ZERO ON  *
002760*                 EVERY EXIT, VALID OR NOT -- CALLER COULD NEVER *
002770*                 TELL A BAD DATE FROM A GOOD ONE.  INVALID      *
002780*                 BRANCHES NOW RETURN -1 SO EPITRFM'S            *
002790*                 IF RETURN-CD < 0 TEST ACTUALLY WORKS           *
002800******************************************************************
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER. IBM-390.
003200       OBJECT-COMPUTER. IBM-390.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM.
003500       INPUT-OUTPUT SECTION.
003600
003700       DATA DIVISION.
003800       FILE SECTION.
003900
004000       WORKING-STORAGE SECTION.
004100*
004200*    DAYS-IN-MONTH TABLE, REDEFINED AS AN OCCURS TABLE SO THE
004300*    MONTH/DAY RANGE CHECK IS ONE SEARCH INSTEAD OF A 12-WAY IF.
004400*
004500       01  WS-DAYS-IN-MONTH-LIT.
004600           05  FILLER                      PIC 9(02) VALUE 31.
004700           05  FILLER                      PIC 9(02) VALUE 28.
004800           05  FILLER                      PIC 9(02) VALUE 31.
004900           05  FILLER                      PIC 9(02) VALUE 30.
005000           05  FILLER                      PIC 9(02) VALUE 31.
005100           05  FILLER                      PIC 9(02) VALUE 30.
005200           05  FILLER                      PIC 9(02) VALUE 31.
005300           05  FILLER                      PIC 9(02) VALUE 31.
005400           05  FILLER                      PIC 9(02) VALUE 30.
005500           05  FILLER                      PIC 9(02) VALUE 31.
005600           05  FILLER                      PIC 9(02) VALUE 30.
005700           05  FILLER                      PIC 9(02) VALUE 31.
005800       01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-LIT.
005900           05  WS-MAX-DAY OCCURS 12 TIMES  PIC 9(02).
006000
006400       01  WS-WORK-DATE.
006500           05  WS-WK-YYYY                  PIC 9(04).
006600           05  WS-WK-DASH1                 PIC X(01).
006700           05  WS-WK-MM                    PIC 9(02).
006800           05  WS-WK-DASH2                 PIC X(01).
006900           05  WS-WK-DD                    PIC 9(02).
007000       01  WS-WORK-DATE-R REDEFINES WS-WORK-DATE
007100                                   PIC X(10).
007200
007300       01  WS-CENTURY-TEST                 PIC S9(04) COMP.
007320
007340       77  WS-LEAP-SW                      PIC X(01).
007500           88  WS-IS-LEAP-YEAR              VALUE "Y".
007600           88  WS-NOT-LEAP-YEAR              VALUE "N".
007700
007800       LINKAGE SECTION.
007900       01  DATE-VALIDATION-REC.
008000           05  DV-INPUT-DATE-TEXT          PIC X(10).
008100           05  DV-VALID-SW                 PIC X(01).
008200               88  DV-DATE-IS-VALID         VALUE "Y".
008300               88  DV-DATE-IS-INVALID       VALUE "N".
008400           05  DV-NUMERIC-DATE             PIC 9(08).
008450           05  DV-NUMERIC-DATE-R REDEFINES DV-NUMERIC-DATE.
008460               10  DV-ND-YYYY               PIC 9(04).
008470               10  DV-ND-MM                 PIC 9(02).
008480               10  DV-ND-DD                 PIC 9(02).
008500       01  RETURN-CD                       PIC S9(04) COMP.
008600
008700       PROCEDURE DIVISION USING DATE-VALIDATION-REC, RETURN-CD.
008800       000-VALIDATE-DATE.
008900           MOVE "N" TO DV-VALID-SW.
009000           MOVE ZERO TO DV-NUMERIC-DATE.
009100           MOVE DV-INPUT-DATE-TEXT TO WS-WORK-DATE-R.
009200
009300           IF DV-INPUT-DATE-TEXT = SPACES
009400               MOVE -1 TO RETURN-CD
009500               GOBACK.
009600
009700           IF WS-WK-DASH1 NOT = "-" OR WS-WK-DASH2 NOT = "-"
009800               MOVE -1 TO RETURN-CD
009900               GOBACK.
010000
010100           IF WS-WK-YYYY IS NOT NUMERIC
010200              OR WS-WK-MM   IS NOT NUMERIC
010300              OR WS-WK-DD   IS NOT NUMERIC
010400               MOVE -1 TO RETURN-CD
010500               GOBACK.
010600
010700           IF WS-WK-MM < 1 OR WS-WK-MM > 12
010800               MOVE -1 TO RETURN-CD
010900               GOBACK.
011000
011100           PERFORM 100-TEST-LEAP-YEAR.
011200
011300           IF WS-WK-MM = 2 AND WS-IS-LEAP-YEAR
011400               IF WS-WK-DD < 1 OR WS-WK-DD > 29
011500                   MOVE -1 TO RETURN-CD
011600                   GOBACK
011700               END-IF
011800           ELSE
011900               IF WS-WK-DD < 1 OR WS-WK-DD > WS-MAX-DAY(WS-WK-MM)
012000                   MOVE -1 TO RETURN-CD
012100                   GOBACK
012200               END-IF
012300           END-IF.
012400
012500           SET DV-DATE-IS-VALID TO TRUE.
012600           MOVE WS-WK-YYYY TO DV-ND-YYYY.
012700           MOVE WS-WK-MM   TO DV-ND-MM.
012800           MOVE WS-WK-DD   TO DV-ND-DD.
012900           MOVE ZERO TO RETURN-CD.
013000           GOBACK.
013100
013200       100-TEST-LEAP-YEAR.
013300*    DIVISIBLE BY 400 IS ALWAYS LEAP; DIVISIBLE BY 100 BUT NOT
013400*    400 IS NOT; OTHERWISE DIVISIBLE BY 4 IS LEAP.  SEE CHANGE
013500*    LOG ENTRY 060691 -- THE 400-YEAR CASE WAS MISHANDLED BEFORE.
013600           MOVE "N" TO WS-LEAP-SW.
013700           DIVIDE WS-WK-YYYY BY 400 GIVING WS-CENTURY-TEST
013800               REMAINDER WS-CENTURY-TEST.
013900           IF WS-CENTURY-TEST = ZERO
014000               MOVE "Y" TO WS-LEAP-SW
014100           ELSE
014200               DIVIDE WS-WK-YYYY BY 100 GIVING WS-CENTURY-TEST
014300                   REMAINDER WS-CENTURY-TEST
014400               IF WS-CENTURY-TEST = ZERO
014500                   MOVE "N" TO WS-LEAP-SW
014600               ELSE
014700                   DIVIDE WS-WK-YYYY BY 4 GIVING WS-CENTURY-TEST
014800                       REMAINDER WS-CENTURY-TEST
014900                   IF WS-CENTURY-TEST = ZERO
015000                       MOVE "Y" TO WS-LEAP-SW
015100                   ELSE
015200                       MOVE "N" TO WS-LEAP-SW
015300                   END-IF
015400               END-IF
015500           END-IF.
015600       100-EXIT.
015700           EXIT.
