000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  EPITOPN.
000300       AUTHOR. P DRISCOLL.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 02/17/89.
000600       DATE-COMPILED. 02/17/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    ---------------------------------------------------------- *
001200*    021789 PXD  ORIGINAL CODING                                 *
001300*    091693 PXD  TICKET EPI-0041 - NO CHANGE, VACCINATION STORE  *
001400*                 IS NOT READ BY THIS PROGRAM                    *
001500*    091598 PXD  Y2K READINESS REVIEW - NO CHANGE REQUIRED       *
001600*    011524 PXD  TICKET EPI-0112 - RENAMED FROM OLD EQUIPMENT-   *
001700*                 CHARGE SEARCH NAMING (WAS PATSRCH) FOR THE     *
001800*                 EPIDEMIC STATISTICS CONVERSION, TABLE LOOKUP   *
001900*                 IDIOM CARRIED OVER, RECORD LAYOUTS REPLACED    *
002000*    020624 PXD  TICKET EPI-0130 - ADDED THE COUNTRY-TOTAL TABLE *
002100*                 AND THE DESCENDING RANK REPORT, CC-TOP-N ADDED *
002200*                 TO THE CONTROL CARD FOR THIS PROGRAM'S USE     *
002300*    030524 JKR  TICKET EPI-0134 - METRIC SELECTOR MAY NOW BE    *
002400*                 EITHER TOTAL-CASES OR TOTAL-DEATHS, WAS HARD-  *
002500*                 CODED TO TOTAL-CASES ONLY                      *
002550*    040324 JKR  TICKET EPI-0143 - NO FUNCTIONAL CHANGE, MOVED   *
002560*                 THE END-OF-FILE SWITCH OUT TO A STANDALONE     *
002570*                 77-LEVEL TO MATCH SHOP CONVENTION              *
002580*    041524 JKR  TICKET EPI-0147 - NO FUNCTIONAL CHANGE, ADDED   *
002590*                 FILE STATUS IS OFCODE TO THE RPTOUT SELECT,    *
002595*                 WAS MISSING HERE THOUGH PRESENT ON EVERY OTHER *
002598*                 FILE IN THIS PROGRAM AND ON RPTOUT IN EPITRND  *
002600******************************************************************
002700      *REMARKS.
002800      *
002900      *          THIS PROGRAM BUILDS AN IN-MEMORY TABLE OF THE
003000      *          HIGHEST TOTAL-CASES (OR TOTAL-DEATHS) ON FILE
003100      *          FOR EACH DISTINCT COUNTRY IN THE DAILY-CASES
003200      *          STORE, RANKS THE TABLE DESCENDING BY A MANUAL
003300      *          SELECTION SORT (NO SORT VERB IS USED -- THE
003400      *          TABLE IS WELL UNDER SORT-WORK-FILE SIZE), AND
003500      *          PRINTS THE TOP N ENTRIES REQUESTED ON THE
003600      *          CONTROL CARD.
003700      *
003800******************************************************************
003900*
004000*              CONTROL CARD            -   CTLIN
004100*
004200*              DAILY-CASES STORE       -   CASESTOR
004300*
004400*              RANKED COUNTRY REPORT   -   RPTOUT
004500*
004600*              DUMP FILE               -   SYSOUT
004700*
004800******************************************************************
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SOURCE-COMPUTER. IBM-390.
005200       OBJECT-COMPUTER. IBM-390.
005300       SPECIAL-NAMES.
005400           C01 IS TOP-OF-FORM.
005500       INPUT-OUTPUT SECTION.
005600       FILE-CONTROL.
005700           SELECT SYSOUT
005800           ASSIGN TO UT-S-SYSOUT
005900             ORGANIZATION IS SEQUENTIAL.
006000
006100           SELECT CTLIN
006200           ASSIGN TO UT-S-CTLIN
006300             ACCESS MODE IS SEQUENTIAL
006400             FILE STATUS IS OFCODE.
006500
006600           SELECT CASESTOR
006700           ASSIGN TO UT-S-CASESTOR
006800             ACCESS MODE IS SEQUENTIAL
006900             FILE STATUS IS OFCODE.
007000
007100           SELECT RPTOUT
007200           ASSIGN TO UT-S-RPTOUT
007250             ACCESS MODE IS SEQUENTIAL
007300             FILE STATUS IS OFCODE.
007400
007500       DATA DIVISION.
007600       FILE SECTION.
007700       FD  SYSOUT
007800           RECORDING MODE IS F
007900           LABEL RECORDS ARE STANDARD
008000           RECORD CONTAINS 130 CHARACTERS
008100           BLOCK CONTAINS 0 RECORDS
008200           DATA RECORD IS SYSOUT-REC.
008300       01  SYSOUT-REC                      PIC X(130).
008400
008500       FD  CTLIN
008600           RECORDING MODE IS F
008700           LABEL RECORDS ARE STANDARD
008800           RECORD CONTAINS 80 CHARACTERS
008900           BLOCK CONTAINS 0 RECORDS
009000           DATA RECORD IS CTLIN-REC.
009100       01  CTLIN-REC                       PIC X(80).
009200
009300       FD  CASESTOR
009400           RECORDING MODE IS F
009500           LABEL RECORDS ARE STANDARD
009600           RECORD CONTAINS 90 CHARACTERS
009700           BLOCK CONTAINS 0 RECORDS
009800           DATA RECORD IS CASESTOR-REC.
009900       01  CASESTOR-REC                    PIC X(90).
010000
010100       FD  RPTOUT
010200           RECORDING MODE IS F
010300           LABEL RECORDS ARE STANDARD
010400           RECORD CONTAINS 132 CHARACTERS
010500           BLOCK CONTAINS 0 RECORDS
010600           DATA RECORD IS RPT-REC.
010700       01  RPT-REC                         PIC X(132).
010800
010900       WORKING-STORAGE SECTION.
011000
011100       01  FILE-STATUS-CODES.
011200           05  OFCODE                      PIC X(2).
011300               88  CODE-WRITE                VALUE SPACES.
011400
011500       COPY CTLCARD.
011600       COPY CASEREC.
011700       COPY ABENDREC.
011800
011900******************************************************************
012000*    RUN-DATE WORK AREA -- FOR THE BEGIN/END JOB BANNER ONLY
012100******************************************************************
012200       01  WS-RUN-DATE-FIELDS.
012300           05  WS-RUN-YY                   PIC 9(02).
012400           05  WS-RUN-MM                   PIC 9(02).
012500           05  WS-RUN-DD                   PIC 9(02).
012600       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-FIELDS
012700                                   PIC 9(06).
012750
012770       77  MORE-DATA-SW                PIC X(01) VALUE "Y".
012780           88  NO-MORE-DATA              VALUE "N".
012800
012900******************************************************************
013000*    COUNTRY-TOTAL TABLE -- ONE ENTRY PER DISTINCT COUNTRY NAME
013100*    SEEN ON CASESTOR, HOLDING THE HIGHEST TOTAL-CASES AND THE
013200*    HIGHEST TOTAL-DEATHS POSTED FOR THAT COUNTRY.  SEARCHED AND
013300*    LOADED THE SAME WAY THE OLD EQUIPMENT-CHARGE TABLE WAS.
013400******************************************************************
013500       01  COUNTRY-TOTAL-TABLE.
013600           05  COUNTRY-TOTAL-ENTRY OCCURS 500 TIMES
013700                   INDEXED BY CTR-IDX CTR-IDX2.
013800               10  CTR-COUNTRY-NAME            PIC X(40).
013900               10  CTR-MAX-TOTAL-CASES         PIC S9(12).
014000               10  CTR-MAX-TOTAL-DEATHS        PIC S9(12).
014100
014200******************************************************************
014300*    SWAP AREA FOR THE DESCENDING SELECTION SORT
014400******************************************************************
014500       01  WS-SWAP-ENTRY.
014600           05  SWP-COUNTRY-NAME               PIC X(40).
014700           05  SWP-MAX-TOTAL-CASES            PIC S9(12).
014800           05  SWP-MAX-TOTAL-DEATHS           PIC S9(12).
014900       01  WS-SWAP-ENTRY-R REDEFINES WS-SWAP-ENTRY
015000                                   PIC X(64).
015100
015200******************************************************************
015300*    R10 - REPORT LINES
015400******************************************************************
015500       01  WS-HDR-REC.
015600           05  FILLER                      PIC X(04) VALUE "Top ".
015700           05  HDR-TOPN-O                  PIC ZZZ9.
015800           05  FILLER                      PIC X(14)
015900                           VALUE " countries by ".
016000           05  HDR-METRIC-O                PIC X(12).
016100           05  FILLER                      PIC X(01) VALUE ":".
016200           05  FILLER                      PIC X(97) VALUE SPACES.
016300
016400       01  WS-COLM-HDR-REC.
016500           05  FILLER                      PIC X(42) VALUE "Country".
016600           05  FILLER                      PIC X(15) VALUE "Total".
016700           05  FILLER                      PIC X(75) VALUE SPACES.
016800
016900       01  WS-DETAIL-REC.
017000           05  DETAIL-COUNTRY-O            PIC X(40).
017100           05  FILLER                      PIC X(02) VALUE SPACES.
017200           05  DETAIL-VALUE-O               PIC ZZZ,ZZZ,ZZZ,ZZ9.
017300           05  FILLER                      PIC X(75) VALUE SPACES.
017400
017500       01  COUNTERS-AND-ACCUMULATORS.
017600           05  RECORDS-READ                PIC 9(7) COMP.
017700           05  COUNTRY-TABLE-COUNT         PIC S9(4) COMP.
017800           05  SRT-OUTER                   PIC S9(4) COMP.
017900           05  SRT-INNER                   PIC S9(4) COMP.
018000           05  SRT-MAX-IDX                 PIC S9(4) COMP.
018100           05  WS-TOP-LIMIT                PIC S9(4) COMP.
018200       01  WS-COUNTERS-R REDEFINES COUNTERS-AND-ACCUMULATORS
018300                                   PIC X(14).
018400
018500       01  FLAGS-AND-SWITCHES.
018800           05  WS-FOUND-SW                 PIC X(01) VALUE "N".
018900               88  WS-ENTRY-FOUND            VALUE "Y".
019000           05  WS-METRIC-SW                PIC X(01) VALUE "N".
019100               88  WS-METRIC-IS-VALID        VALUE "Y".
019200
019300       PROCEDURE DIVISION.
019400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019500           PERFORM 100-MAINLINE THRU 100-EXIT
019600                   UNTIL NO-MORE-DATA.
019700           PERFORM 999-CLEANUP THRU 999-EXIT.
019800           MOVE +0 TO RETURN-CODE.
019900           GOBACK.
020000
020100       000-HOUSEKEEPING.
020200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020300           DISPLAY "******** BEGIN JOB EPITOPN ********".
020400           ACCEPT WS-RUN-DATE-R FROM DATE.
020500           INITIALIZE COUNTERS-AND-ACCUMULATORS.
020600           OPEN INPUT CTLIN.
020700           READ CTLIN INTO CONTROL-CARD
020800               AT END GO TO 000-BAD-CTLIN
020900           END-READ.
021000           CLOSE CTLIN.
021100           OPEN OUTPUT SYSOUT.
021200           IF CC-METRIC-TOTAL-CASES OR CC-METRIC-TOTAL-DEATHS
021300               SET WS-METRIC-IS-VALID TO TRUE
021400           ELSE
021500               MOVE "UNRECOGNIZED CC-METRIC ON CONTROL CARD"
021600                   TO ABEND-REASON
021700               GO TO 1000-ABEND-RTN.
021800           IF CC-METRIC-TOTAL-DEATHS
021900               MOVE "Total Deaths" TO HDR-METRIC-O
022000           ELSE
022100               MOVE "Total Cases " TO HDR-METRIC-O.
022200           MOVE CC-TOP-N TO HDR-TOPN-O.
022300           OPEN INPUT CASESTOR.
022400           PERFORM 900-READ-CASESTOR THRU 900-EXIT.
022500           GO TO 000-EXIT.
022600       000-BAD-CTLIN.
022700           CLOSE CTLIN.
022800           OPEN OUTPUT SYSOUT.
022900           MOVE "EMPTY CONTROL-CARD FILE" TO ABEND-REASON.
023000           GO TO 1000-ABEND-RTN.
023100       000-EXIT.
023200           EXIT.
023300
023400       100-MAINLINE.
023500           MOVE "100-MAINLINE" TO PARA-NAME.
023600           MOVE "N" TO WS-FOUND-SW.
023700           SET CTR-IDX TO 1.
023800           SEARCH COUNTRY-TOTAL-ENTRY
023900               AT END
024000                   MOVE "N" TO WS-FOUND-SW
024100               WHEN CTR-COUNTRY-NAME (CTR-IDX) = DC-COUNTRY-NAME
024200                   MOVE "Y" TO WS-FOUND-SW
024300           END-SEARCH.
024400           IF WS-ENTRY-FOUND
024500               PERFORM 220-UPDATE-COUNTRY-MAX THRU 220-EXIT
024600           ELSE
024700               PERFORM 250-ADD-COUNTRY-ENTRY THRU 250-EXIT.
024800           PERFORM 900-READ-CASESTOR THRU 900-EXIT.
024900       100-EXIT.
025000           EXIT.
025100
025200       220-UPDATE-COUNTRY-MAX.
025300           IF DC-TOTAL-CASES > CTR-MAX-TOTAL-CASES (CTR-IDX)
025400               MOVE DC-TOTAL-CASES
025500                   TO CTR-MAX-TOTAL-CASES (CTR-IDX).
025600           IF DC-TOTAL-DEATHS > CTR-MAX-TOTAL-DEATHS (CTR-IDX)
025700               MOVE DC-TOTAL-DEATHS
025800                   TO CTR-MAX-TOTAL-DEATHS (CTR-IDX).
025900       220-EXIT.
026000           EXIT.
026100
026200       250-ADD-COUNTRY-ENTRY.
026300           ADD +1 TO COUNTRY-TABLE-COUNT.
026400           IF COUNTRY-TABLE-COUNT > 500
026500               MOVE "COUNTRY-TOTAL TABLE OVERFLOW" TO ABEND-REASON
026600               GO TO 1000-ABEND-RTN.
026700           SET CTR-IDX TO COUNTRY-TABLE-COUNT.
026800           MOVE DC-COUNTRY-NAME TO CTR-COUNTRY-NAME (CTR-IDX).
026900           MOVE DC-TOTAL-CASES TO CTR-MAX-TOTAL-CASES (CTR-IDX).
027000           MOVE DC-TOTAL-DEATHS TO CTR-MAX-TOTAL-DEATHS (CTR-IDX).
027100       250-EXIT.
027200           EXIT.
027300
027400       500-SORT-OUTER.
027500           SET SRT-MAX-IDX TO SRT-OUTER.
027600           PERFORM 510-FIND-MAX THRU 510-EXIT
027700                   VARYING SRT-INNER FROM SRT-OUTER BY 1
027800                   UNTIL SRT-INNER > COUNTRY-TABLE-COUNT.
027900           IF SRT-MAX-IDX NOT = SRT-OUTER
028000               PERFORM 520-SWAP-ENTRIES THRU 520-EXIT.
028100       500-EXIT.
028200           EXIT.
028300
028400       510-FIND-MAX.
028500           SET CTR-IDX TO SRT-INNER.
028600           SET CTR-IDX2 TO SRT-MAX-IDX.
028700           IF CC-METRIC-TOTAL-DEATHS
028800               IF CTR-MAX-TOTAL-DEATHS (CTR-IDX) >
028900                               CTR-MAX-TOTAL-DEATHS (CTR-IDX2)
029000                   SET SRT-MAX-IDX TO SRT-INNER
029100           ELSE
029200               IF CTR-MAX-TOTAL-CASES (CTR-IDX) >
029300                               CTR-MAX-TOTAL-CASES (CTR-IDX2)
029400                   SET SRT-MAX-IDX TO SRT-INNER.
029500       510-EXIT.
029600           EXIT.
029700
029800       520-SWAP-ENTRIES.
029900           SET CTR-IDX TO SRT-OUTER.
030000           SET CTR-IDX2 TO SRT-MAX-IDX.
030100           MOVE COUNTRY-TOTAL-ENTRY (CTR-IDX) TO WS-SWAP-ENTRY.
030200           MOVE COUNTRY-TOTAL-ENTRY (CTR-IDX2)
030300               TO COUNTRY-TOTAL-ENTRY (CTR-IDX).
030400           MOVE WS-SWAP-ENTRY TO COUNTRY-TOTAL-ENTRY (CTR-IDX2).
030500       520-EXIT.
030600           EXIT.
030700
030800       600-WRITE-REPORT.
030900           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
031000           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
031100           IF CC-TOP-N > COUNTRY-TABLE-COUNT
031200               MOVE COUNTRY-TABLE-COUNT TO WS-TOP-LIMIT
031300           ELSE
031400               MOVE CC-TOP-N TO WS-TOP-LIMIT.
031500           PERFORM 740-WRITE-DETAIL THRU 740-EXIT
031600                   VARYING CTR-IDX FROM 1 BY 1
031700                   UNTIL CTR-IDX > WS-TOP-LIMIT.
031800       600-EXIT.
031900           EXIT.
032000
032100       700-WRITE-PAGE-HDR.
032200           WRITE RPT-REC FROM WS-HDR-REC
032300               AFTER ADVANCING TOP-OF-FORM.
032350       700-EXIT.
032400           EXIT.
032500
032600       720-WRITE-COLM-HDR.
032700           WRITE RPT-REC FROM WS-COLM-HDR-REC
032800               AFTER ADVANCING 2.
032900       720-EXIT.
033000           EXIT.
033100
033200       740-WRITE-DETAIL.
033300           MOVE CTR-COUNTRY-NAME (CTR-IDX) TO DETAIL-COUNTRY-O.
033400           IF CC-METRIC-TOTAL-DEATHS
033500               MOVE CTR-MAX-TOTAL-DEATHS (CTR-IDX)
033600                   TO DETAIL-VALUE-O
033700           ELSE
033800               MOVE CTR-MAX-TOTAL-CASES (CTR-IDX)
033900                   TO DETAIL-VALUE-O.
034000           WRITE RPT-REC FROM WS-DETAIL-REC
034100               AFTER ADVANCING 1.
034200       740-EXIT.
034300           EXIT.
034400
034500       900-READ-CASESTOR.
034600           READ CASESTOR INTO DAILY-CASES-RECORD
034700               AT END MOVE "N" TO MORE-DATA-SW
034800               GO TO 900-EXIT
034900           END-READ.
035000           ADD +1 TO RECORDS-READ.
035100       900-EXIT.
035200           EXIT.
035300
035400       999-CLEANUP.
035500           MOVE "999-CLEANUP" TO PARA-NAME.
035600           CLOSE CASESTOR.
035700           IF COUNTRY-TABLE-COUNT = ZERO
035800               OPEN OUTPUT RPTOUT
035900               DISPLAY "No country data found"
036000               CLOSE RPTOUT
036100           ELSE
036200               OPEN OUTPUT RPTOUT
036300               PERFORM 500-SORT-OUTER THRU 500-EXIT
036400                   VARYING SRT-OUTER FROM 1 BY 1
036500                   UNTIL SRT-OUTER > COUNTRY-TABLE-COUNT
036600               PERFORM 600-WRITE-REPORT THRU 600-EXIT
036700               CLOSE RPTOUT.
036800           CLOSE SYSOUT.
036900           DISPLAY "******** NORMAL END OF JOB EPITOPN ********".
037000       999-EXIT.
037100           EXIT.
037200
037300       1000-ABEND-RTN.
037400           WRITE SYSOUT-REC FROM ABEND-REC.
037500           DISPLAY "*** ABNORMAL END OF JOB - EPITOPN ***"
037600               UPON CONSOLE.
037700           DIVIDE ZERO-VAL INTO ONE-VAL.
