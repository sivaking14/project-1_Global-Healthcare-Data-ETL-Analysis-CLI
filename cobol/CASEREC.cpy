000100******************************************************************
000200*    CASEREC  --  DAILY CASES STORE RECORD AND WORK-TABLE ENTRY   *
000300*                                                                 *
000400*    THE DAILY-CASES STORE HOLDS ONE SCRUBBED RECORD PER          *
000500*    COUNTRY PER REPORT-DATE.  THE STORE IS KEPT AS A PLAIN       *
000600*    SEQUENTIAL FILE; EPILOAD, EPIQTOT, EPITRND AND EPITOPN ALL   *
000700*    LOAD IT INTO THE CASE-TABLE BELOW FOR IN-MEMORY KEYED        *
000800*    LOOKUP RATHER THAN GOING TO A VSAM KSDS FOR IT -- THE        *
000900*    COUNTRY/DATE KEY IS NOT CONTIGUOUS IN THE RECORD SO A REAL   *
001000*    INDEXED KEY WOULD NEED THE LAYOUT RESHUFFLED.                *
001100*                                                                 *
001200*    011524 PXD TICKET EPI-0112 - INITIAL LAYOUT                  *
001300*    012924 PXD TICKET EPI-0119 - ADDED CASE-TABLE FOR EPILOAD    *
001400*                                 DUPLICATE-KEY SEARCH            *
001500******************************************************************
001600 01  DAILY-CASES-RECORD.
001700     05  DC-REPORT-DATE                    PIC 9(08).
001800     05  DC-TOTAL-CASES                    PIC S9(12).
001900     05  DC-NEW-CASES                      PIC S9(09).
002000     05  DC-TOTAL-DEATHS                   PIC S9(12).
002100     05  DC-NEW-DEATHS                     PIC S9(09).
002200     05  DC-COUNTRY-NAME                   PIC X(40).
002300
002400******************************************************************
002500*    IN-MEMORY KEYED-LOOKUP / MAX-ACCUMULATION TABLE              *
002600*    LOADED FROM THE STORE AT THE TOP OF A RUN, SEARCHED LINEAR   *
002700*    THE SAME WAY THE OLD EQUIPMENT-CHARGE TABLE WAS SEARCHED.    *
002800******************************************************************
002900 01  CASE-TABLE.
003000     05  CASE-TABLE-ENTRY OCCURS 9000 TIMES
003100             INDEXED BY CASE-IDX.
003200         10  CT-COUNTRY-NAME                PIC X(40).
003300         10  CT-REPORT-DATE                 PIC 9(08).
003400         10  CT-TOTAL-CASES                 PIC S9(12).
003500         10  CT-NEW-CASES                   PIC S9(09).
003600         10  CT-TOTAL-DEATHS                PIC S9(12).
003700         10  CT-NEW-DEATHS                  PIC S9(09).
003800 01  CASE-TABLE-COUNT                      PIC S9(4) COMP VALUE ZERO.
