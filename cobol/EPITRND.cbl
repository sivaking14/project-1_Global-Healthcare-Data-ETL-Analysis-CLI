000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  EPITRND.
000300       AUTHOR. P DRISCOLL.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 02/10/89.
000600       DATE-COMPILED. 02/10/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    ---------------------------------------------------------- *
001200*    021089 PXD  ORIGINAL CODING                                 *
001300*    091598 PXD  Y2K READINESS REVIEW - NO CHANGE REQUIRED       *
001400*    011524 PXD  TICKET EPI-0112 - RENAMED FROM OLD PATIENT-     *
001500*                 DETAIL LISTING NAMING (WAS PATLIST) FOR THE    *
001600*                 EPIDEMIC STATISTICS CONVERSION, RECORD LAYOUTS *
001700*                 REPLACED, DB2/VSAM LOOKUPS DROPPED             *
001800*    020624 PXD  TICKET EPI-0130 - METRIC SELECTOR ADDED SO ONE  *
001900*                 PROGRAM CAN PRINT EITHER THE NEW-CASES OR THE  *
002000*                 NEW-DEATHS TREND, SEE CC-METRIC ON THE CARD    *
002100*    030124 JKR  TICKET EPI-0133 - REJECT AN UNRECOGNIZED METRIC *
002200*                 CODE INSTEAD OF DEFAULTING TO NEW-CASES        *
002250*    040324 JKR  TICKET EPI-0143 - NO FUNCTIONAL CHANGE, MOVED   *
002260*                 THE END-OF-FILE SWITCH OUT TO A STANDALONE     *
002270*                 77-LEVEL TO MATCH SHOP CONVENTION              *
002300******************************************************************
002400      *REMARKS.
002500      *
002600      *          THIS PROGRAM LISTS ONE DETAIL LINE PER STORE
002700      *          RECORD FOR THE REQUESTED COUNTRY, IN STORE ORDER,
002800      *          SHOWING EITHER THE NEW-CASES OR THE NEW-DEATHS
002900      *          COLUMN ACCORDING TO THE CONTROL CARD'S METRIC
003000      *          SELECTOR.  THERE ARE NO PAGE BREAKS - THIS IS A
003100      *          SHORT TREND LISTING, NOT THE OLD MULTI-PAGE
003200      *          PATIENT DETAIL REPORT IT WAS ADAPTED FROM.
003300      *
003400******************************************************************
003500*
003600*              CONTROL CARD            -   CTLIN
003700*
003800*              DAILY-CASES STORE       -   CASESTOR
003900*
004000*              TREND REPORT            -   RPTOUT
004100*
004200*              DUMP FILE               -   SYSOUT
004300*
004400******************************************************************
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER. IBM-390.
004800       OBJECT-COMPUTER. IBM-390.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM.
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT SYSOUT
005400           ASSIGN TO UT-S-SYSOUT
005500             ORGANIZATION IS SEQUENTIAL.
005600
005700           SELECT CTLIN
005800           ASSIGN TO UT-S-CTLIN
005900             ACCESS MODE IS SEQUENTIAL
006000             FILE STATUS IS OFCODE.
006100
006200           SELECT CASESTOR
006300           ASSIGN TO UT-S-CASESTOR
006400             ACCESS MODE IS SEQUENTIAL
006500             FILE STATUS IS OFCODE.
006600
006700           SELECT RPTOUT
006800           ASSIGN TO UT-S-RPTOUT
006900             ACCESS MODE IS SEQUENTIAL
007000             FILE STATUS IS OFCODE.
007100
007200       DATA DIVISION.
007300       FILE SECTION.
007400       FD  SYSOUT
007500           RECORDING MODE IS F
007600           LABEL RECORDS ARE STANDARD
007700           RECORD CONTAINS 130 CHARACTERS
007800           BLOCK CONTAINS 0 RECORDS
007900           DATA RECORD IS SYSOUT-REC.
008000       01  SYSOUT-REC                      PIC X(130).
008100
008200       FD  CTLIN
008300           RECORDING MODE IS F
008400           LABEL RECORDS ARE STANDARD
008500           RECORD CONTAINS 80 CHARACTERS
008600           BLOCK CONTAINS 0 RECORDS
008700           DATA RECORD IS CTLIN-REC.
008800       01  CTLIN-REC                       PIC X(80).
008900
009000       FD  CASESTOR
009100           RECORDING MODE IS F
009200           LABEL RECORDS ARE STANDARD
009300           RECORD CONTAINS 90 CHARACTERS
009400           BLOCK CONTAINS 0 RECORDS
009500           DATA RECORD IS CASESTOR-REC.
009600       01  CASESTOR-REC                    PIC X(90).
009700
009800       FD  RPTOUT
009900           RECORDING MODE IS F
010000           LABEL RECORDS ARE STANDARD
010100           RECORD CONTAINS 132 CHARACTERS
010200           BLOCK CONTAINS 0 RECORDS
010300           DATA RECORD IS RPT-REC.
010400       01  RPT-REC                         PIC X(132).
010500
010600       WORKING-STORAGE SECTION.
010700
010800       01  FILE-STATUS-CODES.
010900           05  OFCODE                      PIC X(2).
011000               88  CODE-WRITE                VALUE SPACES.
011100
011200       COPY CTLCARD.
011300       COPY CASEREC.
011400       COPY ABENDREC.
011500
011600******************************************************************
011700*    RUN-DATE WORK AREA -- FOR THE BEGIN/END JOB BANNER ONLY
011800******************************************************************
011900       01  WS-RUN-DATE-FIELDS.
012000           05  WS-RUN-YY                   PIC 9(02).
012100           05  WS-RUN-MM                   PIC 9(02).
012200           05  WS-RUN-DD                   PIC 9(02).
012300       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-FIELDS
012400                                   PIC 9(06).
012450
012470       77  MORE-DATA-SW                PIC X(01) VALUE "Y".
012480           88  NO-MORE-DATA              VALUE "N".
012500
012600******************************************************************
012700*    DC-REPORT-DATE COMES OFF THE STORE AS A STRAIGHT 9(08)        *
012800*    YYYYMMDD - BROKEN BACK OUT INTO DASHED FORM FOR THE PRINT     *
012900*    LINE THE SAME WAY EPIDTVAL BREAKS THE RAW FEED DATE APART.    *
013000******************************************************************
013100       01  DC-REPORT-DATE-HOLD             PIC 9(08).
013200       01  DC-REPORT-DATE-HOLD-R REDEFINES DC-REPORT-DATE-HOLD.
013300           05  DH-YYYY                     PIC 9(04).
013400           05  DH-MM                       PIC 9(02).
013500           05  DH-DD                       PIC 9(02).
013700
013800       01  WS-DETAIL-DATE.
013900           05  WD-YYYY                     PIC 9(04).
014000           05  WD-DASH1                    PIC X(01) VALUE "-".
014100           05  WD-MM                       PIC 9(02).
014200           05  WD-DASH2                    PIC X(01) VALUE "-".
014300           05  WD-DD                       PIC 9(02).
014400
014500       01  WS-HDR-REC.
014600           05  HDR-LABEL-O                 PIC X(20)
014700               VALUE "Daily new cases in ".
014800           05  HDR-COUNTRY-O               PIC X(40).
014900           05  FILLER                      PIC X(01) VALUE ":".
015000           05  FILLER                      PIC X(71) VALUE SPACES.
015100
015200       01  WS-COLM-HDR-REC.
015300           05  COLM-DATE-O                 PIC X(10) VALUE "Date".
015400           05  COLM-METRIC-O               PIC X(15) VALUE
015500               "New Cases".
015600           05  FILLER                      PIC X(107) VALUE SPACES.
015700
015800       01  WS-DETAIL-REC.
015900           05  DETAIL-DATE-O               PIC X(10).
016000           05  FILLER                      PIC X(05) VALUE SPACES.
016100           05  DETAIL-VALUE-O               PIC -ZZZ,ZZZ,ZZ9.
016200           05  FILLER                      PIC X(102) VALUE SPACES.
016300
016400       01  COUNTERS-AND-ACCUMULATORS.
016500           05  RECORDS-READ                PIC 9(7) COMP.
016600           05  RECORDS-PRINTED             PIC 9(7) COMP.
016700       01  WS-COUNTERS-R REDEFINES COUNTERS-AND-ACCUMULATORS
016800                                   PIC X(08).
016900
017000       01  FLAGS-AND-SWITCHES.
017300           05  WS-FOUND-SW                 PIC X(01) VALUE "N".
017400               88  WS-COUNTRY-FOUND          VALUE "Y".
017500           05  WS-METRIC-SW                PIC X(01) VALUE "N".
017600               88  WS-METRIC-IS-VALID        VALUE "Y".
017700
017800       PROCEDURE DIVISION.
017900           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018000           PERFORM 100-MAINLINE THRU 100-EXIT
018100                   UNTIL NO-MORE-DATA.
018200           PERFORM 999-CLEANUP THRU 999-EXIT.
018300           MOVE +0 TO RETURN-CODE.
018400           GOBACK.
018500
018600       000-HOUSEKEEPING.
018700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018800           DISPLAY "******** BEGIN JOB EPITRND ********".
018900           ACCEPT WS-RUN-DATE-R FROM DATE.
019000           INITIALIZE COUNTERS-AND-ACCUMULATORS.
019100           OPEN INPUT CTLIN.
019200           READ CTLIN INTO CONTROL-CARD
019300               AT END GO TO 000-BAD-CTLIN
019400           END-READ.
019500           CLOSE CTLIN.
019600           OPEN OUTPUT SYSOUT.
019700           IF CC-METRIC-NEW-CASES OR CC-METRIC-NEW-DEATHS
019800               SET WS-METRIC-IS-VALID TO TRUE
019900           ELSE
020000               MOVE "UNRECOGNIZED CC-METRIC ON CONTROL CARD"
020100                                      TO ABEND-REASON
020200               GO TO 1000-ABEND-RTN.
020300           IF CC-METRIC-NEW-DEATHS
020400               MOVE "New Deaths" TO COLM-METRIC-O
020500               MOVE "Daily new deaths in " TO HDR-LABEL-O.
020700           OPEN INPUT CASESTOR.
020800           OPEN OUTPUT RPTOUT.
020900           PERFORM 900-READ-CASESTOR THRU 900-EXIT.
021000           GO TO 000-EXIT.
021100       000-BAD-CTLIN.
021200           CLOSE CTLIN.
021300           OPEN OUTPUT SYSOUT.
021400           MOVE "EMPTY CONTROL-CARD FILE" TO ABEND-REASON.
021500           GO TO 1000-ABEND-RTN.
021600       000-EXIT.
021700           EXIT.
021800
021900       100-MAINLINE.
022000           MOVE "100-MAINLINE" TO PARA-NAME.
022100           IF DC-COUNTRY-NAME = CC-COUNTRY-NAME
022200               IF NOT WS-COUNTRY-FOUND
022300                   PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
022400                   PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT
022500                   SET WS-COUNTRY-FOUND TO TRUE
022600               END-IF
022700               PERFORM 740-WRITE-DETAIL THRU 740-EXIT.
022800           PERFORM 900-READ-CASESTOR THRU 900-EXIT.
022900       100-EXIT.
023000           EXIT.
023100
023200       700-WRITE-PAGE-HDR.
023300           MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
023400           MOVE CC-COUNTRY-NAME TO HDR-COUNTRY-O.
023500           WRITE RPT-REC FROM WS-HDR-REC
023600               AFTER ADVANCING TOP-OF-FORM.
023700       700-EXIT.
023800           EXIT.
023900
024000       720-WRITE-COLM-HDR.
024100           MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
024200           WRITE RPT-REC FROM WS-COLM-HDR-REC
024300               AFTER ADVANCING 2.
024400       720-EXIT.
024500           EXIT.
024600
024700       740-WRITE-DETAIL.
024800           MOVE "740-WRITE-DETAIL" TO PARA-NAME.
024900           MOVE DC-REPORT-DATE TO DC-REPORT-DATE-HOLD.
025000           MOVE DH-YYYY TO WD-YYYY.
025100           MOVE DH-MM   TO WD-MM.
025200           MOVE DH-DD   TO WD-DD.
025300           MOVE WS-DETAIL-DATE TO DETAIL-DATE-O.
025400           IF CC-METRIC-NEW-DEATHS
025500               MOVE DC-NEW-DEATHS TO DETAIL-VALUE-O
025600           ELSE
025700               MOVE DC-NEW-CASES TO DETAIL-VALUE-O.
025800           WRITE RPT-REC FROM WS-DETAIL-REC
025900               AFTER ADVANCING 1.
026000           ADD +1 TO RECORDS-PRINTED.
026100       740-EXIT.
026200           EXIT.
026300
026400       900-READ-CASESTOR.
026500           READ CASESTOR INTO DAILY-CASES-RECORD
026600               AT END MOVE "N" TO MORE-DATA-SW
026700               GO TO 900-EXIT
026800           END-READ.
026900           ADD +1 TO RECORDS-READ.
027000       900-EXIT.
027100           EXIT.
027200
027300       999-CLEANUP.
027400           MOVE "999-CLEANUP" TO PARA-NAME.
027500           CLOSE CASESTOR, RPTOUT.
027600           IF NOT WS-COUNTRY-FOUND
027700               DISPLAY "No trend data found for " CC-COUNTRY-NAME.
027800           CLOSE SYSOUT.
027900           DISPLAY "******** NORMAL END OF JOB EPITRND ********".
028000       999-EXIT.
028100           EXIT.
028200
028300       1000-ABEND-RTN.
028400           WRITE SYSOUT-REC FROM ABEND-REC.
028500           DISPLAY "*** ABNORMAL END OF JOB - EPITRND ***"
028600               UPON CONSOLE.
028700           DIVIDE ZERO-VAL INTO ONE-VAL.
