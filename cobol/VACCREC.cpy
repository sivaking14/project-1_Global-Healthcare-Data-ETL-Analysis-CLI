000100******************************************************************
000200*    VACCREC  --  VACCINATION STORE RECORD AND WORK-TABLE ENTRY   *
000300*                                                                 *
000400*    PARALLELS CASEREC FOR THE SECOND DATA STORE.  SEE CASEREC    *
000500*    FOR WHY THIS IS A PLAIN SEQUENTIAL FILE WITH AN IN-MEMORY    *
000600*    KEYED TABLE RATHER THAN A VSAM KSDS.                         *
000700*                                                                 *
000800*    011524 PXD TICKET EPI-0112 - INITIAL LAYOUT                  *
000900*    012924 PXD TICKET EPI-0119 - ADDED VACC-TABLE FOR EPILOAD    *
001000*                                 DUPLICATE-KEY SEARCH            *
001100******************************************************************
001200 01  VACCINATION-RECORD.
001300     05  VC-REPORT-DATE                    PIC 9(08).
001400     05  VC-TOTAL-VACCINATIONS             PIC S9(12).
001500     05  VC-PEOPLE-VACCINATED              PIC S9(12).
001600     05  VC-PEOPLE-FULLY-VACCINATED        PIC S9(12).
001700     05  VC-COUNTRY-NAME                   PIC X(40).
001800
001900******************************************************************
002000*    IN-MEMORY KEYED-LOOKUP TABLE                                 *
002100******************************************************************
002200 01  VACC-TABLE.
002300     05  VACC-TABLE-ENTRY OCCURS 9000 TIMES
002400             INDEXED BY VACC-IDX.
002500         10  VT-COUNTRY-NAME                PIC X(40).
002600         10  VT-REPORT-DATE                 PIC 9(08).
002700         10  VT-TOTAL-VACCINATIONS          PIC S9(12).
002800         10  VT-PEOPLE-VACCINATED           PIC S9(12).
002900         10  VT-PEOPLE-FULLY-VACCINATED     PIC S9(12).
003000 01  VACC-TABLE-COUNT                      PIC S9(4) COMP VALUE ZERO.
