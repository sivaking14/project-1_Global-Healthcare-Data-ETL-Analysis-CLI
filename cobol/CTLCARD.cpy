000100******************************************************************
000200*    CTLCARD  --  BATCH CONTROL-CARD LAYOUT                       *
000300*                                                                 *
000400*    ONE CARD IMAGE READ FROM CTLIN AT THE TOP OF EVERY PROGRAM   *
000500*    IN THIS SYSTEM.  THIS REPLACES THE OLD INTERACTIVE COMMAND   *
000600*    LINE -- THE OPERATOR PUNCHES (OR, THESE DAYS, KEYS IN) ONE   *
000700*    CARD PER RUN INSTEAD OF TYPING SWITCHES.                     *
000800*                                                                 *
000900*    OP-CODE TELLS EACH PROGRAM WHICH OF ITS OWN OPERATIONS TO    *
001000*    RUN; A GIVEN PROGRAM ONLY LOOKS AT THE OP-CODES IT OWNS.     *
001100*    NOT EVERY FIELD IS USED BY EVERY PROGRAM -- UNUSED FIELDS    *
001200*    ARE LEFT BLANK ON THE CARD.                                  *
001300*                                                                 *
001400*    011524 PXD TICKET EPI-0112 - INITIAL LAYOUT                  *
001500*    020624 PXD TICKET EPI-0130 - ADDED CC-TOP-N FOR EPITOPN      *
001600******************************************************************
001700 01  CONTROL-CARD.
001800     05  CC-OP-CODE                        PIC X(01).
001900         88  CC-OP-FETCH-ALL                VALUE "A".
002000         88  CC-OP-FETCH-CASES              VALUE "C".
002100         88  CC-OP-FETCH-VACC               VALUE "V".
002200         88  CC-OP-LIST                     VALUE "L".
002300         88  CC-OP-PURGE                    VALUE "P".
002400     05  CC-COUNTRY-NAME                    PIC X(40).
002500     05  CC-METRIC                          PIC X(10).
002600         88  CC-METRIC-NEW-CASES             VALUE "NEW-CASES".
002700         88  CC-METRIC-NEW-DEATHS            VALUE "NEW-DEATHS".
002800         88  CC-METRIC-TOTAL-CASES           VALUE "TOTAL-CASE".
002900         88  CC-METRIC-TOTAL-DEATHS          VALUE "TOTAL-DEAT".
003000     05  CC-TOP-N                           PIC 9(04).
003100     05  FILLER                             PIC X(25).
