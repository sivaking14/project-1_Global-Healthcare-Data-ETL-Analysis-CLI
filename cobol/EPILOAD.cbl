000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  EPILOAD.
000300       AUTHOR. P DRISCOLL.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 01/22/89.
000600       DATE-COMPILED. 01/22/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    ---------------------------------------------------------- *
001200*    012289 PXD  ORIGINAL CODING                                 *
001300*    091693 PXD  TICKET EPI-0041 - VACCINATION STORE ADDED,      *
001400*                 PROGRAM NOW LOADS BOTH STORES IN ONE STEP      *
001500*    022296 PXD  TICKET EPI-0055 - DUPLICATE (COUNTRY,DATE)      *
001600*                 KEYS NOW SKIPPED AND COUNTED, WAS PREVIOUSLY   *
001700*                 JUST OVERLAYING THE OLD RECORD - BAD DATA      *
001800*                 GOT INTO THE STORE AT CONVERSION, SEE EPI-0055 *
001900*                 INCIDENT WRITE-UP FOR DETAILS                  *
002000*    091598 PXD  Y2K READINESS REVIEW - NO CHANGE REQUIRED       *
002100*    011524 PXD  TICKET EPI-0112 - RENAMED FROM OLD PATIENT-     *
002200*                 CHARGES NAMING (WAS DALYUPDT) FOR THE EPIDEMIC *
002300*                 STATISTICS CONVERSION, RECORD LAYOUTS REPLACED *
002400*    012924 PXD  TICKET EPI-0119 - ADDED REPORT-DATE/COUNTRY-    *
002500*                 NAME PRESENCE CHECK AHEAD OF THE LOAD PASS,    *
002600*                 SEE EPI-0119 - BLANK-KEY RECORDS WERE SNEAKING *
002700*                 PAST EPITRFM INTO THE STORE DURING TESTING     *
002750*    040324 JKR  TICKET EPI-0141 - WITH EPIDTVAL NOW REJECTING   *
002760*                 BAD DATES AT SOURCE, THE EPI-0119 GUARD BELOW  *
002770*                 SHOULD RARELY FIRE - LEFT IN PLACE AS A BACK-  *
002780*                 STOP, SEE EPIDTVAL CHANGE LOG FOR THE ROOT FIX *
002800******************************************************************
002900      *REMARKS.
003000      *
003100      *          THIS PROGRAM LOADS THE SCRUBBED WORK FILES EPITRFM
003200      *          PRODUCED INTO THE DAILY-CASES AND VACCINATION
003300      *          STORES.  THE STORES ARE KEPT AS OLD-MASTER-IN /
003400      *          NEW-MASTER-OUT SEQUENTIAL FILES -- THE OLD STORE IS
003500      *          READ INTO AN IN-MEMORY TABLE AND COPIED FORWARD TO
003600      *          THE NEW STORE, THEN THE WORK FILE IS APPENDED TO IT,
003700      *          SKIPPING ANY (COUNTRY,REPORT-DATE) KEY ALREADY ON
003800      *          FILE.
003900      *
004000      *          A WORK FILE RECORD MISSING ITS REPORT-DATE OR
004100      *          COUNTRY-NAME ABORTS THE LOAD OF THAT STORE ENTIRELY
004200      *          (ZERO INSERTED) -- SEE CHANGE LOG ENTRY 012924.
004300      *
004400******************************************************************
004500*
004600*              CONTROL CARD            -   CTLIN
004700*
004800*              CASES WORK FILE IN      -   CASEDIT
004900*
005000*              VACCINATION WORK FILE IN  - VACEDIT
005100*
005200*              DAILY-CASES STORE IN    -   CASESTOR-IN
005300*
005400*              DAILY-CASES STORE OUT   -   CASESTOR-OUT
005500*
005600*              VACCINATION STORE IN    -   VACCSTOR-IN
005700*
005800*              VACCINATION STORE OUT   -   VACCSTOR-OUT
005900*
006000*              DUMP FILE               -   SYSOUT
006100*
006200******************************************************************
006300       ENVIRONMENT DIVISION.
006400       CONFIGURATION SECTION.
006500       SOURCE-COMPUTER. IBM-390.
006600       OBJECT-COMPUTER. IBM-390.
006700       SPECIAL-NAMES.
006800           C01 IS TOP-OF-FORM.
006900       INPUT-OUTPUT SECTION.
007000       FILE-CONTROL.
007100           SELECT SYSOUT
007200           ASSIGN TO UT-S-SYSOUT
007300             ORGANIZATION IS SEQUENTIAL.
007400
007500           SELECT CTLIN
007600           ASSIGN TO UT-S-CTLIN
007700             ACCESS MODE IS SEQUENTIAL
007800             FILE STATUS IS OFCODE.
007900
008000           SELECT CASEDIT
008100           ASSIGN TO UT-S-CASEDIT
008200             ACCESS MODE IS SEQUENTIAL
008300             FILE STATUS IS OFCODE.
008400
008500           SELECT VACEDIT
008600           ASSIGN TO UT-S-VACEDIT
008700             ACCESS MODE IS SEQUENTIAL
008800             FILE STATUS IS OFCODE.
008900
009000           SELECT CASESTOR-IN
009100           ASSIGN TO UT-S-CASESIN
009200             ACCESS MODE IS SEQUENTIAL
009300             FILE STATUS IS OFCODE.
009400
009500           SELECT CASESTOR-OUT
009600           ASSIGN TO UT-S-CASESOUT
009700             ACCESS MODE IS SEQUENTIAL
009800             FILE STATUS IS OFCODE.
009900
010000           SELECT VACCSTOR-IN
010100           ASSIGN TO UT-S-VACCSIN
010200             ACCESS MODE IS SEQUENTIAL
010300             FILE STATUS IS OFCODE.
010400
010500           SELECT VACCSTOR-OUT
010600           ASSIGN TO UT-S-VACCSOUT
010700             ACCESS MODE IS SEQUENTIAL
010800             FILE STATUS IS OFCODE.
010900
011000       DATA DIVISION.
011100       FILE SECTION.
011200       FD  SYSOUT
011300           RECORDING MODE IS F
011400           LABEL RECORDS ARE STANDARD
011500           RECORD CONTAINS 130 CHARACTERS
011600           BLOCK CONTAINS 0 RECORDS
011700           DATA RECORD IS SYSOUT-REC.
011800       01  SYSOUT-REC                      PIC X(130).
011900
012000       FD  CTLIN
012100           RECORDING MODE IS F
012200           LABEL RECORDS ARE STANDARD
012300           RECORD CONTAINS 80 CHARACTERS
012400           BLOCK CONTAINS 0 RECORDS
012500           DATA RECORD IS CTLIN-REC.
012600       01  CTLIN-REC                       PIC X(80).
012700
012800       FD  CASEDIT
012900           RECORDING MODE IS F
013000           LABEL RECORDS ARE STANDARD
013100           RECORD CONTAINS 90 CHARACTERS
013200           BLOCK CONTAINS 0 RECORDS
013300           DATA RECORD IS CASEDIT-REC.
013400       01  CASEDIT-REC                     PIC X(90).
013500
013600       FD  VACEDIT
013700           RECORDING MODE IS F
013800           LABEL RECORDS ARE STANDARD
013900           RECORD CONTAINS 84 CHARACTERS
014000           BLOCK CONTAINS 0 RECORDS
014100           DATA RECORD IS VACEDIT-REC.
014200       01  VACEDIT-REC                     PIC X(84).
014300
014400       FD  CASESTOR-IN
014500           RECORDING MODE IS F
014600           LABEL RECORDS ARE STANDARD
014700           RECORD CONTAINS 90 CHARACTERS
014800           BLOCK CONTAINS 0 RECORDS
014900           DATA RECORD IS CASESTOR-IN-REC.
015000       01  CASESTOR-IN-REC                 PIC X(90).
015100
015200       FD  CASESTOR-OUT
015300           RECORDING MODE IS F
015400           LABEL RECORDS ARE STANDARD
015500           RECORD CONTAINS 90 CHARACTERS
015600           BLOCK CONTAINS 0 RECORDS
015700           DATA RECORD IS CASESTOR-OUT-REC.
015800       01  CASESTOR-OUT-REC                PIC X(90).
015900
016000       FD  VACCSTOR-IN
016100           RECORDING MODE IS F
016200           LABEL RECORDS ARE STANDARD
016300           RECORD CONTAINS 84 CHARACTERS
016400           BLOCK CONTAINS 0 RECORDS
016500           DATA RECORD IS VACCSTOR-IN-REC.
016600       01  VACCSTOR-IN-REC                 PIC X(84).
016700
016800       FD  VACCSTOR-OUT
016900           RECORDING MODE IS F
017000           LABEL RECORDS ARE STANDARD
017100           RECORD CONTAINS 84 CHARACTERS
017200           BLOCK CONTAINS 0 RECORDS
017300           DATA RECORD IS VACCSTOR-OUT-REC.
017400       01  VACCSTOR-OUT-REC                PIC X(84).
017500
017600       WORKING-STORAGE SECTION.
017700
017800       01  FILE-STATUS-CODES.
017900           05  OFCODE                      PIC X(2).
018000               88  CODE-WRITE                VALUE SPACES.
018100
018200       COPY CTLCARD.
018300       COPY CASEREC.
018400       COPY VACCREC.
018500       COPY ABENDREC.
018600
018700******************************************************************
018800*    RUN-DATE WORK AREA -- FOR THE BEGIN/END JOB BANNER ONLY
018900******************************************************************
019000       01  WS-RUN-DATE-FIELDS.
019100           05  WS-RUN-YY                   PIC 9(02).
019200           05  WS-RUN-MM                   PIC 9(02).
019300           05  WS-RUN-DD                   PIC 9(02).
019400       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-FIELDS
019500                                   PIC 9(06).
019520
019540       77  MORE-DATA-SW                PIC X(01) VALUE "Y".
019550           88  NO-MORE-DATA              VALUE "N".
019560
019570       77  MORE-CASEDIT-SW             PIC X(01) VALUE "Y".
019580           88  NO-MORE-CASEDIT           VALUE "N".
019590
019600       77  MORE-CASESTOR-SW            PIC X(01) VALUE "Y".
019610           88  NO-MORE-CASESTOR          VALUE "N".
019620
019630       77  MORE-VACEDIT-SW             PIC X(01) VALUE "Y".
019640           88  NO-MORE-VACEDIT           VALUE "N".
019650
019660       77  MORE-VACCSTOR-SW            PIC X(01) VALUE "Y".
019670           88  NO-MORE-VACCSTOR          VALUE "N".
019680
019700******************************************************************
019800*    EDITED COUNTERS FOR THE "INSERTED/SKIPPED" MESSAGE (R10-     *
019900*    STYLE COMMA EDITING IS OVERKILL FOR THESE SMALL COUNTS, BUT  *
020000*    THE SHOP'S REPORT-LINE CONVENTION IS TO ALWAYS EDIT COUNTS   *
020100*    THAT GO OUT ON A DISPLAY LINE RATHER THAN SHOW LEADING ZERO) *
020200******************************************************************
020300       01  WS-MSG-COUNTS.
020400           05  WS-MSG-INSERTED             PIC ZZZ,ZZZ,ZZ9.
020500           05  WS-MSG-SKIPPED              PIC ZZZ,ZZZ,ZZ9.
020600       01  WS-MSG-COUNTS-R REDEFINES WS-MSG-COUNTS
020700                                   PIC X(22).
020800
020900       01  COUNTERS-IDXS-AND-ACCUMULATORS.
021000           05  CASEDIT-RECORD-COUNT        PIC 9(7) COMP.
021100           05  CASES-INSERTED              PIC 9(7) COMP.
021200           05  CASES-SKIPPED               PIC 9(7) COMP.
021300           05  VACEDIT-RECORD-COUNT        PIC 9(7) COMP.
021400           05  VACC-INSERTED               PIC 9(7) COMP.
021500           05  VACC-SKIPPED                PIC 9(7) COMP.
021550       01  WS-IDXS-COUNTERS-R REDEFINES COUNTERS-IDXS-AND-
021560           ACCUMULATORS                    PIC X(24).
021600
021700       01  FLAGS-AND-SWITCHES.
022800           05  WS-CASES-EMPTY-SW           PIC X(01) VALUE "N".
022900               88  CASEDIT-IS-EMPTY          VALUE "Y".
023000           05  WS-CASES-REJECT-SW          PIC X(01) VALUE "N".
023100               88  CASES-REJECTED            VALUE "Y".
023200               88  CASES-NOT-REJECTED        VALUE "N".
023300           05  WS-VACC-EMPTY-SW            PIC X(01) VALUE "N".
023400               88  VACEDIT-IS-EMPTY          VALUE "Y".
023500           05  WS-VACC-REJECT-SW           PIC X(01) VALUE "N".
023600               88  VACC-REJECTED             VALUE "Y".
023700               88  VACC-NOT-REJECTED         VALUE "N".
023800           05  WS-DUP-FOUND-SW             PIC X(01) VALUE "N".
023900               88  WS-DUP-FOUND              VALUE "Y".
024000
024100       PROCEDURE DIVISION.
024200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024300           IF CC-OP-FETCH-ALL OR CC-OP-FETCH-CASES
024400               PERFORM 200-LOAD-CASES THRU 200-EXIT.
024500           IF CC-OP-FETCH-ALL OR CC-OP-FETCH-VACC
024600               PERFORM 300-LOAD-VACC THRU 300-EXIT.
024700           PERFORM 999-CLEANUP THRU 999-EXIT.
024800           MOVE +0 TO RETURN-CODE.
024900           GOBACK.
025000
025100       000-HOUSEKEEPING.
025200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025300           DISPLAY "******** BEGIN JOB EPILOAD ********".
025400           ACCEPT WS-RUN-DATE-R FROM DATE.
025500           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
025600           OPEN INPUT CTLIN.
025700           READ CTLIN INTO CONTROL-CARD
025800               AT END MOVE "N" TO MORE-DATA-SW
025900               GO TO 000-BAD-CTLIN
026000           END-READ.
026100           CLOSE CTLIN.
026200           OPEN OUTPUT SYSOUT.
026300           GO TO 000-EXIT.
026400       000-BAD-CTLIN.
026500           CLOSE CTLIN.
026600           OPEN OUTPUT SYSOUT.
026700           MOVE "EMPTY CONTROL-CARD FILE" TO ABEND-REASON.
026800           GO TO 1000-ABEND-RTN.
026900       000-EXIT.
027000           EXIT.
027100
027200******************************************************************
027300*    DAILY-CASES STORE LOAD                                      *
027400******************************************************************
027500       200-LOAD-CASES.
027600           PERFORM 210-VALIDATE-CASEDIT THRU 210-EXIT.
027700           IF CASES-REJECTED
027800               DISPLAY "Cases load aborted - record missing "
027900                  "report-date or country name"
028000               PERFORM 250-COPY-CASE-STORE-FORWARD THRU 250-EXIT
028100           ELSE
028200           IF CASEDIT-IS-EMPTY
028300               DISPLAY "No case data to insert"
028400               PERFORM 250-COPY-CASE-STORE-FORWARD THRU 250-EXIT
028500           ELSE
028600               PERFORM 260-BUILD-CASE-TABLE THRU 260-EXIT
028700               PERFORM 270-APPEND-NEW-CASES THRU 270-EXIT
028800               MOVE CASES-INSERTED TO WS-MSG-INSERTED
028900               MOVE CASES-SKIPPED  TO WS-MSG-SKIPPED
029000               DISPLAY "Inserted " WS-MSG-INSERTED
029100                  " records, skipped " WS-MSG-SKIPPED
029200                  " duplicates".
029300       200-EXIT.
029400           EXIT.
029500
029600       210-VALIDATE-CASEDIT.
029700           MOVE "210-VALIDATE-CASEDIT" TO PARA-NAME.
029800           OPEN INPUT CASEDIT.
029900           MOVE "Y" TO MORE-CASEDIT-SW.
030000           SET CASES-NOT-REJECTED TO TRUE.
030100           PERFORM 211-READ-CASEDIT THRU 211-EXIT.
030200           IF NO-MORE-CASEDIT
030300               SET CASEDIT-IS-EMPTY TO TRUE.
030400           PERFORM 215-CHECK-CASEDIT-REC THRU 215-EXIT
030500                   UNTIL NO-MORE-CASEDIT.
030600           CLOSE CASEDIT.
030700       210-EXIT.
030800           EXIT.
030900
031000       211-READ-CASEDIT.
031100           READ CASEDIT INTO DAILY-CASES-RECORD
031200               AT END MOVE "N" TO MORE-CASEDIT-SW
031300               GO TO 211-EXIT
031400           END-READ.
031500           ADD +1 TO CASEDIT-RECORD-COUNT.
031600       211-EXIT.
031700           EXIT.
031800
031900       215-CHECK-CASEDIT-REC.
032000           IF DC-REPORT-DATE = ZERO OR DC-COUNTRY-NAME = SPACES
032100               SET CASES-REJECTED TO TRUE.
032200           PERFORM 211-READ-CASEDIT THRU 211-EXIT.
032300       215-EXIT.
032400           EXIT.
032500
032600       250-COPY-CASE-STORE-FORWARD.
032700           MOVE "250-COPY-CASE-STORE-FORWARD" TO PARA-NAME.
032800           OPEN INPUT CASESTOR-IN.
032900           OPEN OUTPUT CASESTOR-OUT.
033000           MOVE "Y" TO MORE-CASESTOR-SW.
033100           PERFORM 251-READ-CASESTOR-IN THRU 251-EXIT.
033200           PERFORM 252-WRITE-CASESTOR-OUT THRU 252-EXIT
033300                   UNTIL NO-MORE-CASESTOR.
033400           CLOSE CASESTOR-IN, CASESTOR-OUT.
033500       250-EXIT.
033600           EXIT.
033700
033800       251-READ-CASESTOR-IN.
033900           READ CASESTOR-IN INTO DAILY-CASES-RECORD
034000               AT END MOVE "N" TO MORE-CASESTOR-SW
034100               GO TO 251-EXIT
034200           END-READ.
034300       251-EXIT.
034400           EXIT.
034500
034600       252-WRITE-CASESTOR-OUT.
034700           WRITE CASESTOR-OUT-REC FROM DAILY-CASES-RECORD.
034800           PERFORM 251-READ-CASESTOR-IN THRU 251-EXIT.
034900       252-EXIT.
035000           EXIT.
035100
035200******************************************************************
035300*    LOAD THE OLD STORE INTO THE IN-MEMORY TABLE AND COPY IT      *
035400*    FORWARD, LEAVING CASESTOR-OUT OPEN FOR 270 TO APPEND TO.     *
035500******************************************************************
035600       260-BUILD-CASE-TABLE.
035700           MOVE "260-BUILD-CASE-TABLE" TO PARA-NAME.
035800           OPEN INPUT CASESTOR-IN.
035900           OPEN OUTPUT CASESTOR-OUT.
036000           MOVE ZERO TO CASE-TABLE-COUNT.
036100           MOVE "Y" TO MORE-CASESTOR-SW.
036200           PERFORM 251-READ-CASESTOR-IN THRU 251-EXIT.
036300           PERFORM 261-LOAD-CASE-TABLE-ENTRY THRU 261-EXIT
036400                   UNTIL NO-MORE-CASESTOR.
036500           CLOSE CASESTOR-IN.
036600       260-EXIT.
036700           EXIT.
036800
036900       261-LOAD-CASE-TABLE-ENTRY.
037000           ADD +1 TO CASE-TABLE-COUNT.
037100           SET CASE-IDX TO CASE-TABLE-COUNT.
037200           MOVE DC-COUNTRY-NAME TO CT-COUNTRY-NAME(CASE-IDX).
037300           MOVE DC-REPORT-DATE  TO CT-REPORT-DATE(CASE-IDX).
037400           MOVE DC-TOTAL-CASES  TO CT-TOTAL-CASES(CASE-IDX).
037500           MOVE DC-NEW-CASES    TO CT-NEW-CASES(CASE-IDX).
037600           MOVE DC-TOTAL-DEATHS TO CT-TOTAL-DEATHS(CASE-IDX).
037700           MOVE DC-NEW-DEATHS   TO CT-NEW-DEATHS(CASE-IDX).
037800           WRITE CASESTOR-OUT-REC FROM DAILY-CASES-RECORD.
037900           PERFORM 251-READ-CASESTOR-IN THRU 251-EXIT.
038000       261-EXIT.
038100           EXIT.
038200
038300******************************************************************
038400*    APPEND EACH WORK-FILE RECORD, SKIPPING KEYS ALREADY IN THE   *
038500*    TABLE -- SEE CHANGE LOG ENTRY 022296.                       *
038600******************************************************************
038700       270-APPEND-NEW-CASES.
038800           MOVE "270-APPEND-NEW-CASES" TO PARA-NAME.
038900           OPEN INPUT CASEDIT.
039000           MOVE "Y" TO MORE-CASEDIT-SW.
039100           PERFORM 211-READ-CASEDIT THRU 211-EXIT.
039200           PERFORM 271-APPEND-CASEDIT-REC THRU 271-EXIT
039300                   UNTIL NO-MORE-CASEDIT.
039400           CLOSE CASEDIT, CASESTOR-OUT.
039500       270-EXIT.
039600           EXIT.
039700
039800       271-APPEND-CASEDIT-REC.
039900           MOVE "N" TO WS-DUP-FOUND-SW.
040000           SET CASE-IDX TO 1.
040100           SEARCH CASE-TABLE-ENTRY
040200               AT END
040300                   MOVE "N" TO WS-DUP-FOUND-SW
040400               WHEN CT-COUNTRY-NAME(CASE-IDX) = DC-COUNTRY-NAME
040500                    AND CT-REPORT-DATE(CASE-IDX) = DC-REPORT-DATE
040600                   MOVE "Y" TO WS-DUP-FOUND-SW.
040700           IF WS-DUP-FOUND
040800               ADD +1 TO CASES-SKIPPED
040900           ELSE
041000               PERFORM 265-ADD-CASE-TABLE-ENTRY THRU 265-EXIT
041100               ADD +1 TO CASES-INSERTED.
041200           PERFORM 211-READ-CASEDIT THRU 211-EXIT.
041300       271-EXIT.
041400           EXIT.
041500
041600       265-ADD-CASE-TABLE-ENTRY.
041700           ADD +1 TO CASE-TABLE-COUNT.
041800           SET CASE-IDX TO CASE-TABLE-COUNT.
041900           MOVE DC-COUNTRY-NAME TO CT-COUNTRY-NAME(CASE-IDX).
042000           MOVE DC-REPORT-DATE  TO CT-REPORT-DATE(CASE-IDX).
042100           MOVE DC-TOTAL-CASES  TO CT-TOTAL-CASES(CASE-IDX).
042200           MOVE DC-NEW-CASES    TO CT-NEW-CASES(CASE-IDX).
042300           MOVE DC-TOTAL-DEATHS TO CT-TOTAL-DEATHS(CASE-IDX).
042400           MOVE DC-NEW-DEATHS   TO CT-NEW-DEATHS(CASE-IDX).
042500           WRITE CASESTOR-OUT-REC FROM DAILY-CASES-RECORD.
042600       265-EXIT.
042700           EXIT.
042800
042900******************************************************************
043000*    VACCINATION STORE LOAD -- SAME SHAPE AS THE CASES LOAD       *
043100*    ABOVE, SEE 200-LOAD-CASES THRU 271-APPEND-CASEDIT-REC.       *
043200******************************************************************
043300       300-LOAD-VACC.
043400           PERFORM 310-VALIDATE-VACEDIT THRU 310-EXIT.
043500           IF VACC-REJECTED
043600               DISPLAY "Vaccination load aborted - record "
043700                  "missing report-date or country name"
043800               PERFORM 350-COPY-VACC-STORE-FORWARD THRU 350-EXIT
043900           ELSE
044000           IF VACEDIT-IS-EMPTY
044100               DISPLAY "No vaccination data to insert"
044200               PERFORM 350-COPY-VACC-STORE-FORWARD THRU 350-EXIT
044300           ELSE
044400               PERFORM 360-BUILD-VACC-TABLE THRU 360-EXIT
044500               PERFORM 370-APPEND-NEW-VACC THRU 370-EXIT
044600               MOVE VACC-INSERTED TO WS-MSG-INSERTED
044700               MOVE VACC-SKIPPED  TO WS-MSG-SKIPPED
044800               DISPLAY "Inserted " WS-MSG-INSERTED
044900                  " records, skipped " WS-MSG-SKIPPED
045000                  " duplicates".
045100       300-EXIT.
045200           EXIT.
045300
045400       310-VALIDATE-VACEDIT.
045500           MOVE "310-VALIDATE-VACEDIT" TO PARA-NAME.
045600           OPEN INPUT VACEDIT.
045700           MOVE "Y" TO MORE-VACEDIT-SW.
045800           SET VACC-NOT-REJECTED TO TRUE.
045900           PERFORM 311-READ-VACEDIT THRU 311-EXIT.
046000           IF NO-MORE-VACEDIT
046100               SET VACEDIT-IS-EMPTY TO TRUE.
046200           PERFORM 315-CHECK-VACEDIT-REC THRU 315-EXIT
046300                   UNTIL NO-MORE-VACEDIT.
046400           CLOSE VACEDIT.
046500       310-EXIT.
046600           EXIT.
046700
046800       311-READ-VACEDIT.
046900           READ VACEDIT INTO VACCINATION-RECORD
047000               AT END MOVE "N" TO MORE-VACEDIT-SW
047100               GO TO 311-EXIT
047200           END-READ.
047300           ADD +1 TO VACEDIT-RECORD-COUNT.
047400       311-EXIT.
047500           EXIT.
047600
047700       315-CHECK-VACEDIT-REC.
047800           IF VC-REPORT-DATE = ZERO OR VC-COUNTRY-NAME = SPACES
047900               SET VACC-REJECTED TO TRUE.
048000           PERFORM 311-READ-VACEDIT THRU 311-EXIT.
048100       315-EXIT.
048200           EXIT.
048300
048400       350-COPY-VACC-STORE-FORWARD.
048500           MOVE "350-COPY-VACC-STORE-FORWARD" TO PARA-NAME.
048600           OPEN INPUT VACCSTOR-IN.
048700           OPEN OUTPUT VACCSTOR-OUT.
048800           MOVE "Y" TO MORE-VACCSTOR-SW.
048900           PERFORM 351-READ-VACCSTOR-IN THRU 351-EXIT.
049000           PERFORM 352-WRITE-VACCSTOR-OUT THRU 352-EXIT
049100                   UNTIL NO-MORE-VACCSTOR.
049200           CLOSE VACCSTOR-IN, VACCSTOR-OUT.
049300       350-EXIT.
049400           EXIT.
049500
049600       351-READ-VACCSTOR-IN.
049700           READ VACCSTOR-IN INTO VACCINATION-RECORD
049800               AT END MOVE "N" TO MORE-VACCSTOR-SW
049900               GO TO 351-EXIT
050000           END-READ.
050100       351-EXIT.
050200           EXIT.
050300
050400       352-WRITE-VACCSTOR-OUT.
050500           WRITE VACCSTOR-OUT-REC FROM VACCINATION-RECORD.
050600           PERFORM 351-READ-VACCSTOR-IN THRU 351-EXIT.
050700       352-EXIT.
050800           EXIT.
050900
051000       360-BUILD-VACC-TABLE.
051100           MOVE "360-BUILD-VACC-TABLE" TO PARA-NAME.
051200           OPEN INPUT VACCSTOR-IN.
051300           OPEN OUTPUT VACCSTOR-OUT.
051400           MOVE ZERO TO VACC-TABLE-COUNT.
051500           MOVE "Y" TO MORE-VACCSTOR-SW.
051600           PERFORM 351-READ-VACCSTOR-IN THRU 351-EXIT.
051700           PERFORM 361-LOAD-VACC-TABLE-ENTRY THRU 361-EXIT
051800                   UNTIL NO-MORE-VACCSTOR.
051900           CLOSE VACCSTOR-IN.
052000       360-EXIT.
052100           EXIT.
052200
052300       361-LOAD-VACC-TABLE-ENTRY.
052400           ADD +1 TO VACC-TABLE-COUNT.
052500           SET VACC-IDX TO VACC-TABLE-COUNT.
052600           MOVE VC-COUNTRY-NAME TO VT-COUNTRY-NAME(VACC-IDX).
052700           MOVE VC-REPORT-DATE  TO VT-REPORT-DATE(VACC-IDX).
052800           MOVE VC-TOTAL-VACCINATIONS TO
052900                VT-TOTAL-VACCINATIONS(VACC-IDX).
053000           MOVE VC-PEOPLE-VACCINATED TO
053100                VT-PEOPLE-VACCINATED(VACC-IDX).
053200           MOVE VC-PEOPLE-FULLY-VACCINATED TO
053300                VT-PEOPLE-FULLY-VACCINATED(VACC-IDX).
053400           WRITE VACCSTOR-OUT-REC FROM VACCINATION-RECORD.
053500           PERFORM 351-READ-VACCSTOR-IN THRU 351-EXIT.
053600       361-EXIT.
053700           EXIT.
053800
053900       370-APPEND-NEW-VACC.
054000           MOVE "370-APPEND-NEW-VACC" TO PARA-NAME.
054100           OPEN INPUT VACEDIT.
054200           MOVE "Y" TO MORE-VACEDIT-SW.
054300           PERFORM 311-READ-VACEDIT THRU 311-EXIT.
054400           PERFORM 371-APPEND-VACEDIT-REC THRU 371-EXIT
054500                   UNTIL NO-MORE-VACEDIT.
054600           CLOSE VACEDIT, VACCSTOR-OUT.
054700       370-EXIT.
054800           EXIT.
054900
055000       371-APPEND-VACEDIT-REC.
055100           MOVE "N" TO WS-DUP-FOUND-SW.
055200           SET VACC-IDX TO 1.
055300           SEARCH VACC-TABLE-ENTRY
055400               AT END
055500                   MOVE "N" TO WS-DUP-FOUND-SW
055600               WHEN VT-COUNTRY-NAME(VACC-IDX) = VC-COUNTRY-NAME
055700                    AND VT-REPORT-DATE(VACC-IDX) = VC-REPORT-DATE
055800                   MOVE "Y" TO WS-DUP-FOUND-SW.
055900           IF WS-DUP-FOUND
056000               ADD +1 TO VACC-SKIPPED
056100           ELSE
056200               ADD +1 TO VACC-TABLE-COUNT
056300               SET VACC-IDX TO VACC-TABLE-COUNT
056400               MOVE VC-COUNTRY-NAME TO VT-COUNTRY-NAME(VACC-IDX)
056500               MOVE VC-REPORT-DATE  TO VT-REPORT-DATE(VACC-IDX)
056600               MOVE VC-TOTAL-VACCINATIONS TO
056700                    VT-TOTAL-VACCINATIONS(VACC-IDX)
056800               MOVE VC-PEOPLE-VACCINATED TO
056900                    VT-PEOPLE-VACCINATED(VACC-IDX)
057000               MOVE VC-PEOPLE-FULLY-VACCINATED TO
057100                    VT-PEOPLE-FULLY-VACCINATED(VACC-IDX)
057200               WRITE VACCSTOR-OUT-REC FROM VACCINATION-RECORD
057300               ADD +1 TO VACC-INSERTED.
057400           PERFORM 311-READ-VACEDIT THRU 311-EXIT.
057500       371-EXIT.
057600           EXIT.
057700
057800       999-CLEANUP.
057900           MOVE "999-CLEANUP" TO PARA-NAME.
058000           CLOSE SYSOUT.
058100           DISPLAY "******** NORMAL END OF JOB EPILOAD ********".
058200       999-EXIT.
058300           EXIT.
058400
058500       1000-ABEND-RTN.
058600           WRITE SYSOUT-REC FROM ABEND-REC.
058700           DISPLAY "*** ABNORMAL END OF JOB - EPILOAD ***"
058800               UPON CONSOLE.
058900           DIVIDE ZERO-VAL INTO ONE-VAL.
