000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  EPIUTIL.
000300       AUTHOR. P DRISCOLL.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 02/24/89.
000600       DATE-COMPILED. 02/24/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    ---------------------------------------------------------- *
001200*    022489 PXD  ORIGINAL CODING - HOUSEKEEPING UTILITY TO LIST  *
001300*                 OR EMPTY THE TWO DATA STORES BETWEEN ETL RUNS  *
001400*    091598 PXD  Y2K READINESS REVIEW - NO CHANGE REQUIRED       *
001500*    011524 PXD  TICKET EPI-0112 - RENAMED FROM OLD TREATMENT-   *
001600*                 UPDATE NAMING (WAS TRMTUPDT) FOR THE EPIDEMIC  *
001700*                 STATISTICS CONVERSION - THE ORIGINAL PATIENT-  *
001800*                 MASTER REWRITE LOGIC DOES NOT CARRY FORWARD,   *
001900*                 THIS PROGRAM NO LONGER TOUCHES A VSAM FILE     *
002000*    021924 JKR  TICKET EPI-0127 - PURGE NOW REPORTS FAILURE IF  *
002100*                 EITHER STORE FAILS TO RE-OPEN, WAS ONLY        *
002200*                 CHECKING THE CASES STORE                       *
002210*    040324 JKR  TICKET EPI-0143 - NO FUNCTIONAL CHANGE, MOVED   *
002220*                 THE CASE-STORE PURGE SWITCH OUT TO A           *
002225*                 STANDALONE 77-LEVEL TO MATCH SHOP CONVENTION   *
002230*    040924 JKR  TICKET EPI-0145 - 300-PURGE-TABLES WAS RESETTING*
002235*                 THE PURGE-OK SWITCHES WITH SET ... TO FALSE,   *
002240*                 NOT LEGAL HERE (NO WHEN SET TO CLAUSE ON THE   *
002245*                 88) AND NOT THIS SHOP'S IDIOM ANYWAY - CHANGED *
002250*                 TO MOVE "N" LIKE EVERY OTHER SWITCH RESET      *
002255*    041524 JKR  TICKET EPI-0146 - 200-LIST-TABLES WAS DISPLAYING*
002260*                 THE INTERNAL FILE-TAGS CASESTOR/VACCSTOR, NOT  *
002265*                 THE STORE NAMES THE REPORTING SPEC CALLS FOR - *
002270*                 CHANGED TO DAILY_CASES/VACCINATION_DATA, FILE- *
002275*                 TAGS UNCHANGED ON THE SELECT/FD SIDE           *
002300******************************************************************
002400      *REMARKS.
002500      *
002600      *          THIS PROGRAM HANDLES THE TWO HOUSEKEEPING
002700      *          OPERATIONS AGAINST THE DATA STORES THAT DO NOT
002800      *          FIT THE ETL OR QUERY PROGRAMS -- LISTING WHICH
002900      *          STORES EXIST ON THIS SYSTEM, AND PURGING (RE-
003000      *          INITIALIZING TO EMPTY) ONE OR BOTH STORES.  THE
003100      *          OPERATION CODE ON THE CONTROL CARD SELECTS WHICH
003200      *          ONE RUNS.
003300      *
003400******************************************************************
003500*
003600*              CONTROL CARD            -   CTLIN
003700*
003800*              DAILY-CASES STORE       -   CASESTOR
003900*
004000*              VACCINATION STORE       -   VACCSTOR
004100*
004200*              DUMP FILE               -   SYSOUT
004300*
004400******************************************************************
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER. IBM-390.
004800       OBJECT-COMPUTER. IBM-390.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM.
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT SYSOUT
005400           ASSIGN TO UT-S-SYSOUT
005500             ORGANIZATION IS SEQUENTIAL.
005600
005700           SELECT CTLIN
005800           ASSIGN TO UT-S-CTLIN
005900             ACCESS MODE IS SEQUENTIAL
006000             FILE STATUS IS OFCODE.
006100
006200           SELECT CASESTOR
006300           ASSIGN TO UT-S-CASESTOR
006400             ACCESS MODE IS SEQUENTIAL
006500             FILE STATUS IS CFCODE.
006600
006700           SELECT VACCSTOR
006800           ASSIGN TO UT-S-VACCSTOR
006900             ACCESS MODE IS SEQUENTIAL
007000             FILE STATUS IS VFCODE.
007100
007200       DATA DIVISION.
007300       FILE SECTION.
007400       FD  SYSOUT
007500           RECORDING MODE IS F
007600           LABEL RECORDS ARE STANDARD
007700           RECORD CONTAINS 130 CHARACTERS
007800           BLOCK CONTAINS 0 RECORDS
007900           DATA RECORD IS SYSOUT-REC.
008000       01  SYSOUT-REC                      PIC X(130).
008100
008200       FD  CTLIN
008300           RECORDING MODE IS F
008400           LABEL RECORDS ARE STANDARD
008500           RECORD CONTAINS 80 CHARACTERS
008600           BLOCK CONTAINS 0 RECORDS
008700           DATA RECORD IS CTLIN-REC.
008800       01  CTLIN-REC                       PIC X(80).
008900
009000       FD  CASESTOR
009100           RECORDING MODE IS F
009200           LABEL RECORDS ARE STANDARD
009300           RECORD CONTAINS 90 CHARACTERS
009400           BLOCK CONTAINS 0 RECORDS
009500           DATA RECORD IS CASESTOR-REC.
009600       01  CASESTOR-REC                    PIC X(90).
009700
009800       FD  VACCSTOR
009900           RECORDING MODE IS F
010000           LABEL RECORDS ARE STANDARD
010100           RECORD CONTAINS 84 CHARACTERS
010200           BLOCK CONTAINS 0 RECORDS
010300           DATA RECORD IS VACCSTOR-REC.
010400       01  VACCSTOR-REC                    PIC X(84).
010500
010600       WORKING-STORAGE SECTION.
010700
010800       01  FILE-STATUS-CODES.
010900           05  OFCODE                      PIC X(2).
011000               88  CODE-WRITE                VALUE SPACES.
011100           05  CFCODE                      PIC X(2).
011200               88  CASESTOR-FOUND            VALUE "00".
011300               88  CASESTOR-NOT-FOUND        VALUE "35".
011400           05  VFCODE                      PIC X(2).
011500               88  VACCSTOR-FOUND            VALUE "00".
011600               88  VACCSTOR-NOT-FOUND        VALUE "35".
011700
011800       COPY CTLCARD.
011900       COPY ABENDREC.
012000
012100******************************************************************
012200*    RUN-DATE WORK AREA -- FOR THE BEGIN/END JOB BANNER ONLY
012300******************************************************************
012400       01  WS-RUN-DATE-FIELDS.
012500           05  WS-RUN-YY                   PIC 9(02).
012600           05  WS-RUN-MM                   PIC 9(02).
012700           05  WS-RUN-DD                   PIC 9(02).
012800       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-FIELDS
012900                                   PIC 9(06).
012950
012970       77  WS-CASE-OK-SW               PIC X(01) VALUE "N".
012980           88  WS-CASE-PURGE-OK          VALUE "Y".
013000
013100******************************************************************
013200*    FILE-STATUS CODES VIEWED AS A PAIR, FOR THE ABEND DUMP ONLY
013300******************************************************************
013400       01  WS-STATUS-PAIR.
013500           05  WS-STATUS-PAIR-CF           PIC X(02).
013600           05  WS-STATUS-PAIR-VF           PIC X(02).
013700       01  WS-STATUS-PAIR-R REDEFINES WS-STATUS-PAIR
013800                                   PIC X(04).
013900
014000       01  COUNTERS-AND-ACCUMULATORS.
014100           05  TABLES-FOUND-COUNT          PIC 9(4) COMP.
014200       01  WS-COUNTERS-R REDEFINES COUNTERS-AND-ACCUMULATORS
014300                                   PIC X(02).
014400
014500       01  FLAGS-AND-SWITCHES.
014800           05  WS-VACC-OK-SW               PIC X(01) VALUE "N".
014900               88  WS-VACC-PURGE-OK          VALUE "Y".
015000
015100       PROCEDURE DIVISION.
015200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015300           PERFORM 999-CLEANUP THRU 999-EXIT.
015400           MOVE +0 TO RETURN-CODE.
015500           GOBACK.
015600
015700       000-HOUSEKEEPING.
015800           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015900           DISPLAY "******** BEGIN JOB EPIUTIL ********".
016000           ACCEPT WS-RUN-DATE-R FROM DATE.
016100           INITIALIZE COUNTERS-AND-ACCUMULATORS.
016200           OPEN INPUT CTLIN.
016300           READ CTLIN INTO CONTROL-CARD
016400               AT END GO TO 000-BAD-CTLIN
016500           END-READ.
016600           CLOSE CTLIN.
016700           OPEN OUTPUT SYSOUT.
016800           IF CC-OP-LIST
016900               PERFORM 200-LIST-TABLES THRU 200-EXIT
017000           ELSE
017100               IF CC-OP-PURGE
017200                   PERFORM 300-PURGE-TABLES THRU 300-EXIT
017300               ELSE
017400                   MOVE "UNRECOGNIZED CC-OP-CODE ON CONTROL CARD"
017500                       TO ABEND-REASON
017600                   GO TO 1000-ABEND-RTN.
017700           GO TO 000-EXIT.
017800       000-BAD-CTLIN.
017900           CLOSE CTLIN.
018000           OPEN OUTPUT SYSOUT.
018100           MOVE "EMPTY CONTROL-CARD FILE" TO ABEND-REASON.
018200           GO TO 1000-ABEND-RTN.
018300       000-EXIT.
018400           EXIT.
018500
018600       200-LIST-TABLES.
018700           MOVE "200-LIST-TABLES" TO PARA-NAME.
018800           OPEN INPUT CASESTOR.
018900           IF CASESTOR-FOUND
019000               CLOSE CASESTOR
019100               ADD +1 TO TABLES-FOUND-COUNT
019200               DISPLAY "Table found: daily_cases"
019300           ELSE
019400               DISPLAY "daily_cases not found".
019500           OPEN INPUT VACCSTOR.
019600           IF VACCSTOR-FOUND
019700               CLOSE VACCSTOR
019800               ADD +1 TO TABLES-FOUND-COUNT
019900               DISPLAY "Table found: vaccination_data"
020000           ELSE
020100               DISPLAY "vaccination_data not found".
020200           IF TABLES-FOUND-COUNT = ZERO
020300               DISPLAY "No tables found".
020400       200-EXIT.
020500           EXIT.
020600
020700       300-PURGE-TABLES.
020800           MOVE "300-PURGE-TABLES" TO PARA-NAME.
020900           OPEN OUTPUT CASESTOR.
021000           IF CASESTOR-FOUND
021100               SET WS-CASE-PURGE-OK TO TRUE
021200               CLOSE CASESTOR
021300           ELSE
021400               MOVE "N" TO WS-CASE-OK-SW.
021500           OPEN OUTPUT VACCSTOR.
021600           IF VACCSTOR-FOUND
021700               SET WS-VACC-PURGE-OK TO TRUE
021800               CLOSE VACCSTOR
021900           ELSE
022000               MOVE "N" TO WS-VACC-OK-SW.
022100           IF WS-CASE-PURGE-OK AND WS-VACC-PURGE-OK
022200               DISPLAY "All tables dropped successfully"
022300           ELSE
022400               MOVE CFCODE TO WS-STATUS-PAIR-CF
022500               MOVE VFCODE TO WS-STATUS-PAIR-VF
022600               DISPLAY "Failed to drop tables".
022700       300-EXIT.
022800           EXIT.
022900
023000       999-CLEANUP.
023100           MOVE "999-CLEANUP" TO PARA-NAME.
023200           CLOSE SYSOUT.
023300           DISPLAY "******** NORMAL END OF JOB EPIUTIL ********".
023400       999-EXIT.
023500           EXIT.
023600
023700       1000-ABEND-RTN.
023800           WRITE SYSOUT-REC FROM ABEND-REC.
023900           DISPLAY "*** ABNORMAL END OF JOB - EPIUTIL ***"
024000               UPON CONSOLE.
024100           DIVIDE ZERO-VAL INTO ONE-VAL.
