000100******************************************************************
000200*    ABENDREC --  DIAGNOSTIC / ABEND MESSAGE LAYOUT                *
000300*                                                                 *
000400*    WRITTEN TO SYSOUT BY 1000-ABEND-RTN IN EVERY PROGRAM IN      *
000500*    THIS SYSTEM WHEN AN INTEGRITY CONDITION (NOT A BUSINESS      *
000600*    "NO DATA FOUND" CONDITION) IS HIT -- A MISSING CONTROL       *
000700*    CARD, A STORE FILE THAT WON'T OPEN, A SUBPROGRAM RETURN      *
000800*    CODE THAT ISN'T ZERO.  KEPT FROM THE OLD PATIENT-SYSTEM      *
000900*    COPYBOOK OF THE SAME NAME -- ONLY THE COMMENTS CHANGED.      *
001000*                                                                 *
001100*    011524 PXD TICKET EPI-0112 - INITIAL LAYOUT                  *
001150*    040324 JKR TICKET EPI-0144 - ADDED ZERO-VAL/ONE-VAL, THE     *
001160*                FORCED-ABEND DIVISOR PAIR 1000-ABEND-RTN DIVIDES *
001170*                BY IN EVERY PROGRAM, WHICH HAD NEVER ACTUALLY    *
001180*                BEEN DECLARED ANYWHERE IN THE SYSTEM             *
001200******************************************************************
001300 01  ABEND-REC.
001400     05  PARA-NAME                         PIC X(30).
001500     05  ABEND-REASON                      PIC X(60).
001600     05  EXPECTED-VAL                      PIC X(20).
001700     05  ACTUAL-VAL                        PIC X(20).
001800     05  FILLER                            PIC X(10).
001850
001870 77  ZERO-VAL                              PIC 9 VALUE ZERO.
001880 77  ONE-VAL                               PIC 9 VALUE 1.
