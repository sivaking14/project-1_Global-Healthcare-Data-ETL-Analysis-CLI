000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  EPITRFM.
000300       AUTHOR. P DRISCOLL.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 01/18/89.
000600       DATE-COMPILED. 01/18/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    ---------------------------------------------------------- *
001200*    011889 PXD  ORIGINAL CODING                                 *
001300*    032290 PXD  ADDED 1900-CENTURY WINDOW TO DATE EDIT          *
001400*                 (SEE EPIDTVAL - LOGIC MOVED THERE 1999)        *
001500*    091693 PXD  TICKET EPI-0041 - VACCINATION COLUMNS ADDED TO  *
001600*                 FEED, SPLIT OUTPUT INTO TWO WORK FILES         *
001700*    010699 PXD  TICKET EPI-0067 - Y2K REMEDIATION, DATE EDIT    *
001800*                 PULLED OUT INTO CALLABLE EPIDTVAL MODULE       *
001900*    042303 TLM  TICKET EPI-0098 - SEE EPIDTVAL CHANGE LOG       *
002000*    030112 TLM  TICKET EPI-0080 - BLANK/NON-NUMERIC COUNT       *
002100*                 FIELDS NOW DEFAULT TO ZERO INSTEAD OF ABENDING *
002200*    011524 PXD  TICKET EPI-0112 - RENAMED FROM OLD PATIENT-     *
002300*                 CHARGES NAMING (WAS DALYEDIT) FOR THE EPIDEMIC *
002400*                 STATISTICS CONVERSION, RECORD LAYOUTS REPLACED *
002500*    012924 PXD  TICKET EPI-0119 - CC-COUNTRY-NAME AND CC-OP-    *
002600*                 CODE NOW DRIVE COUNTRY SELECTION AND CASES/    *
002700*                 VACCINATIONS/ALL FETCH DISPATCH                *
002750*    040324 JKR  TICKET EPI-0141 - SEE EPIDTVAL CHANGE LOG, THE  *
002760*                 IF RETURN-CD < 0 TEST BELOW WAS NEVER TRUE     *
002770*                 BECAUSE THE CALLED MODULE NEVER SET IT         *
002800******************************************************************
002900      *REMARKS.
003000      *
003100      *          THIS PROGRAM READS THE RAW EPIDEMIC STATISTICS FEED
003200      *          AND THE RUN'S CONTROL CARD, SELECTS THE RECORDS FOR
003300      *          THE REQUESTED COUNTRY, SCRUBS THE REPORT-DATE AND
003400      *          THE NUMERIC COUNT FIELDS, AND WRITES ONE OR BOTH OF
003500      *          THE DAILY-CASES AND VACCINATION WORK FILES FOR
003600      *          EPILOAD TO PICK UP NEXT JOB STEP.
003700      *
003800      *          RECORDS WITH A BLANK OR UNPARSABLE REPORT-DATE ARE
003900      *          DROPPED WITHOUT BEING WRITTEN TO EITHER WORK FILE.
004000      *
004100******************************************************************
004200*
004300*              INPUT FEED FILE         -   RAWFEED
004400*
004500*              CONTROL CARD            -   CTLIN
004600*
004700*              CASES WORK FILE OUT     -   CASEDIT
004800*
004900*              VACCINATION WORK FILE OUT - VACEDIT
005000*
005100*              DUMP FILE               -   SYSOUT
005200*
005300******************************************************************
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600       SOURCE-COMPUTER. IBM-390.
005700       OBJECT-COMPUTER. IBM-390.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-FORM.
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200           SELECT SYSOUT
006300           ASSIGN TO UT-S-SYSOUT
006400             ORGANIZATION IS SEQUENTIAL.
006500
006600           SELECT CTLIN
006700           ASSIGN TO UT-S-CTLIN
006800             ACCESS MODE IS SEQUENTIAL
006900             FILE STATUS IS OFCODE.
007000
007100           SELECT RAWFEED
007200           ASSIGN TO UT-S-RAWFEED
007300             ACCESS MODE IS SEQUENTIAL
007400             FILE STATUS IS OFCODE.
007500
007600           SELECT CASEDIT
007700           ASSIGN TO UT-S-CASEDIT
007800             ACCESS MODE IS SEQUENTIAL
007900             FILE STATUS IS OFCODE.
008000
008100           SELECT VACEDIT
008200           ASSIGN TO UT-S-VACEDIT
008300             ACCESS MODE IS SEQUENTIAL
008400             FILE STATUS IS OFCODE.
008500
008600       DATA DIVISION.
008700       FILE SECTION.
008800       FD  SYSOUT
008900           RECORDING MODE IS F
009000           LABEL RECORDS ARE STANDARD
009100           RECORD CONTAINS 130 CHARACTERS
009200           BLOCK CONTAINS 0 RECORDS
009300           DATA RECORD IS SYSOUT-REC.
009400       01  SYSOUT-REC                      PIC X(130).
009500
009600       FD  CTLIN
009700           RECORDING MODE IS F
009800           LABEL RECORDS ARE STANDARD
009900           RECORD CONTAINS 80 CHARACTERS
010000           BLOCK CONTAINS 0 RECORDS
010100           DATA RECORD IS CTLIN-REC.
010200       01  CTLIN-REC                       PIC X(80).
010300
010400      ****** ONE RECORD PER COUNTRY PER REPORT-DATE, AS RECEIVED
010500      ****** FROM THE EPIDEMIC STATISTICS FEED VENDOR
010600       FD  RAWFEED
010700           RECORDING MODE IS F
010800           LABEL RECORDS ARE STANDARD
010900           RECORD CONTAINS 142 CHARACTERS
011000           BLOCK CONTAINS 0 RECORDS
011100           DATA RECORD IS RAWFEED-REC.
011200       01  RAWFEED-REC                     PIC X(142).
011300
011400      ****** SCRUBBED DAILY-CASES RECORDS FOR THE REQUESTED COUNTRY
011500       FD  CASEDIT
011600           RECORDING MODE IS F
011700           LABEL RECORDS ARE STANDARD
011800           RECORD CONTAINS 90 CHARACTERS
011900           BLOCK CONTAINS 0 RECORDS
012000           DATA RECORD IS CASEDIT-REC.
012100       01  CASEDIT-REC                     PIC X(90).
012200
012300      ****** SCRUBBED VACCINATION RECORDS FOR THE REQUESTED COUNTRY
012400       FD  VACEDIT
012500           RECORDING MODE IS F
012600           LABEL RECORDS ARE STANDARD
012700           RECORD CONTAINS 84 CHARACTERS
012800           BLOCK CONTAINS 0 RECORDS
012900           DATA RECORD IS VACEDIT-REC.
013000       01  VACEDIT-REC                     PIC X(84).
013100
013200       WORKING-STORAGE SECTION.
013300
013400       01  FILE-STATUS-CODES.
013500           05  OFCODE                      PIC X(2).
013600               88  CODE-WRITE                VALUE SPACES.
013700
013800       COPY CTLCARD.
013900       COPY RAWDAY.
014000       COPY CASEREC.
014100       COPY VACCREC.
014200       COPY ABENDREC.
014300
014400******************************************************************
014500*    CALL-AREA FOR EPIDTVAL -- SAME LAYOUT EPIDTVAL EXPECTS IN
014600*    ITS LINKAGE SECTION, SEE CHANGE LOG ENTRY 010699.
014700******************************************************************
014800       01  DATE-VALIDATION-REC.
014900           05  DV-INPUT-DATE-TEXT          PIC X(10).
015000           05  DV-VALID-SW                 PIC X(01).
015100               88  DV-DATE-IS-VALID         VALUE "Y".
015200               88  DV-DATE-IS-INVALID       VALUE "N".
015300           05  DV-NUMERIC-DATE             PIC 9(08).
015400           05  DV-NUMERIC-DATE-R REDEFINES DV-NUMERIC-DATE.
015500               10  DV-ND-YYYY               PIC 9(04).
015600               10  DV-ND-MM                 PIC 9(02).
015700               10  DV-ND-DD                 PIC 9(02).
015800       01  RETURN-CD                       PIC S9(04) COMP.
015900
016000******************************************************************
016100*    RUN-DATE WORK AREA -- FOR THE BEGIN/END JOB BANNER ONLY
016200******************************************************************
016300       01  WS-RUN-DATE-FIELDS.
016400           05  WS-RUN-YY                   PIC 9(02).
016500           05  WS-RUN-MM                   PIC 9(02).
016600           05  WS-RUN-DD                   PIC 9(02).
016700       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-FIELDS
016800                                   PIC 9(06).
016850
016870       77  MORE-DATA-SW                PIC X(01) VALUE "Y".
016880           88  NO-MORE-DATA              VALUE "N".
016900
017000       01  COUNTERS-IDXS-AND-ACCUMULATORS.
017100           05  RECORDS-READ                PIC 9(7) COMP.
017200           05  RECORDS-SELECTED            PIC 9(7) COMP.
017300           05  RECORDS-REJECTED            PIC 9(7) COMP.
017400           05  CASES-WRITTEN               PIC 9(7) COMP.
017500           05  VACC-WRITTEN                PIC 9(7) COMP.
017600       01  WS-EDIT-COUNTERS-R REDEFINES COUNTERS-IDXS-AND-
017700           ACCUMULATORS                    PIC X(20).
017800
017900       01  FLAGS-AND-SWITCHES.
018200           05  WS-COUNTRY-MATCH-SW         PIC X(01) VALUE "N".
018300               88  WS-COUNTRY-MATCHED        VALUE "Y".
018400               88  WS-COUNTRY-NOT-MATCHED    VALUE "N".
018500
018600       PROCEDURE DIVISION.
018700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018800           PERFORM 100-MAINLINE THRU 100-EXIT
018900                   UNTIL NO-MORE-DATA.
019000           PERFORM 999-CLEANUP THRU 999-EXIT.
019100           MOVE +0 TO RETURN-CODE.
019200           GOBACK.
019300
019400       000-HOUSEKEEPING.
019500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019600           DISPLAY "******** BEGIN JOB EPITRFM ********".
019700           ACCEPT WS-RUN-DATE-R FROM DATE.
019800           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019900           PERFORM 800-OPEN-FILES THRU 800-EXIT.
020000           PERFORM 810-READ-CTLIN THRU 810-EXIT.
020100           IF NO-MORE-DATA
020200               MOVE "EMPTY CONTROL-CARD FILE" TO ABEND-REASON
020300               GO TO 1000-ABEND-RTN.
020400           IF CC-COUNTRY-NAME = SPACES
020500               MOVE "CONTROL CARD MISSING COUNTRY NAME" TO
020600                  ABEND-REASON
020700               GO TO 1000-ABEND-RTN.
020800           PERFORM 900-READ-RAWFEED THRU 900-EXIT.
020900       000-EXIT.
021000           EXIT.
021100
021200       100-MAINLINE.
021300           IF RAW-COUNTRY-NAME = CC-COUNTRY-NAME
021400               SET WS-COUNTRY-MATCHED TO TRUE
021500               ADD +1 TO RECORDS-SELECTED
021600               PERFORM 150-VALIDATE-AND-TRANSFORM THRU 150-EXIT
021700           END-IF.
021800           PERFORM 900-READ-RAWFEED THRU 900-EXIT.
021900       100-EXIT.
022000           EXIT.
022100
022200       150-VALIDATE-AND-TRANSFORM.
022300           MOVE "150-VALIDATE-AND-TRANSFORM" TO PARA-NAME.
022400           MOVE RAW-REPORT-DATE TO DV-INPUT-DATE-TEXT.
022500           CALL "EPIDTVAL" USING DATE-VALIDATION-REC, RETURN-CD.
022600           IF RETURN-CD < 0
022700               ADD +1 TO RECORDS-REJECTED
022800               GO TO 150-EXIT.
022900
023000           IF CC-OP-FETCH-ALL OR CC-OP-FETCH-CASES
023100               PERFORM 200-TRANSFORM-CASES THRU 200-EXIT.
023200
023300           IF CC-OP-FETCH-ALL OR CC-OP-FETCH-VACC
023400               PERFORM 250-TRANSFORM-VACC THRU 250-EXIT.
023500       150-EXIT.
023600           EXIT.
023700
023800******************************************************************
023900*    R2/R3/R4 -- BLANK OR NON-NUMERIC COUNTS DEFAULT TO ZERO,     *
024000*    ONLY THE CASES COLUMNS ARE CARRIED, COUNTRY IS STAMPED ON.   *
024100******************************************************************
024200       200-TRANSFORM-CASES.
024300           MOVE DV-NUMERIC-DATE TO DC-REPORT-DATE.
024400           IF RAW-TOTAL-CASES IS NOT NUMERIC
024500               MOVE ZERO TO DC-TOTAL-CASES
024600           ELSE
024700               MOVE RAW-TOTAL-CASES TO DC-TOTAL-CASES
024800           END-IF.
024900           IF RAW-NEW-CASES IS NOT NUMERIC
025000               MOVE ZERO TO DC-NEW-CASES
025100           ELSE
025200               MOVE RAW-NEW-CASES TO DC-NEW-CASES
025300           END-IF.
025400           IF RAW-TOTAL-DEATHS IS NOT NUMERIC
025500               MOVE ZERO TO DC-TOTAL-DEATHS
025600           ELSE
025700               MOVE RAW-TOTAL-DEATHS TO DC-TOTAL-DEATHS
025800           END-IF.
025900           IF RAW-NEW-DEATHS IS NOT NUMERIC
026000               MOVE ZERO TO DC-NEW-DEATHS
026100           ELSE
026200               MOVE RAW-NEW-DEATHS TO DC-NEW-DEATHS
026300           END-IF.
026400           MOVE CC-COUNTRY-NAME TO DC-COUNTRY-NAME.
026500           WRITE CASEDIT-REC FROM DAILY-CASES-RECORD.
026600           ADD +1 TO CASES-WRITTEN.
026700       200-EXIT.
026800           EXIT.
026900
027000       250-TRANSFORM-VACC.
027100           MOVE DV-NUMERIC-DATE TO VC-REPORT-DATE.
027200           IF RAW-TOTAL-VACCINATIONS IS NOT NUMERIC
027300               MOVE ZERO TO VC-TOTAL-VACCINATIONS
027400           ELSE
027500               MOVE RAW-TOTAL-VACCINATIONS TO VC-TOTAL-VACCINATIONS
027600           END-IF.
027700           IF RAW-PEOPLE-VACCINATED IS NOT NUMERIC
027800               MOVE ZERO TO VC-PEOPLE-VACCINATED
027900           ELSE
028000               MOVE RAW-PEOPLE-VACCINATED TO VC-PEOPLE-VACCINATED
028100           END-IF.
028200           IF RAW-PEOPLE-FULLY-VACCINATED IS NOT NUMERIC
028300               MOVE ZERO TO VC-PEOPLE-FULLY-VACCINATED
028400           ELSE
028500               MOVE RAW-PEOPLE-FULLY-VACCINATED TO
028600                  VC-PEOPLE-FULLY-VACCINATED
028700           END-IF.
028800           MOVE CC-COUNTRY-NAME TO VC-COUNTRY-NAME.
028900           WRITE VACEDIT-REC FROM VACCINATION-RECORD.
029000           ADD +1 TO VACC-WRITTEN.
029100       250-EXIT.
029200           EXIT.
029300
029400       800-OPEN-FILES.
029500           MOVE "800-OPEN-FILES" TO PARA-NAME.
029600           OPEN INPUT CTLIN, RAWFEED.
029700           OPEN OUTPUT CASEDIT, VACEDIT, SYSOUT.
029800       800-EXIT.
029900           EXIT.
030000
030100       850-CLOSE-FILES.
030200           MOVE "850-CLOSE-FILES" TO PARA-NAME.
030300           CLOSE CTLIN, RAWFEED, CASEDIT, VACEDIT, SYSOUT.
030400       850-EXIT.
030500           EXIT.
030600
030700       810-READ-CTLIN.
030800           READ CTLIN INTO CONTROL-CARD
030900               AT END MOVE "N" TO MORE-DATA-SW
031000               GO TO 810-EXIT
031100           END-READ.
031200       810-EXIT.
031300           EXIT.
031400
031500       900-READ-RAWFEED.
031600           READ RAWFEED INTO RAW-DAILY-RECORD
031700               AT END MOVE "N" TO MORE-DATA-SW
031800               GO TO 900-EXIT
031900           END-READ.
032000           ADD +1 TO RECORDS-READ.
032100       900-EXIT.
032200           EXIT.
032300
032400       999-CLEANUP.
032500           MOVE "999-CLEANUP" TO PARA-NAME.
032600           IF WS-COUNTRY-NOT-MATCHED
032700               DISPLAY "Data not found for country: "
032800                  CC-COUNTRY-NAME.
032900
033000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033100
033200           DISPLAY "** RECORDS READ **".
033300           DISPLAY RECORDS-READ.
033400           DISPLAY "** RECORDS SELECTED FOR COUNTRY **".
033500           DISPLAY RECORDS-SELECTED.
033600           DISPLAY "** RECORDS REJECTED - INVALID DATE **".
033700           DISPLAY RECORDS-REJECTED.
033800           DISPLAY "** CASES RECORDS WRITTEN **".
033900           DISPLAY CASES-WRITTEN.
034000           DISPLAY "** VACCINATION RECORDS WRITTEN **".
034100           DISPLAY VACC-WRITTEN.
034200           DISPLAY "******** NORMAL END OF JOB EPITRFM ********".
034300       999-EXIT.
034400           EXIT.
034500
034600       1000-ABEND-RTN.
034700           WRITE SYSOUT-REC FROM ABEND-REC.
034800           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034900           DISPLAY "*** ABNORMAL END OF JOB - EPITRFM ***"
035000               UPON CONSOLE.
035100           DIVIDE ZERO-VAL INTO ONE-VAL.
